000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    STREAK.
000300 AUTHOR.        R F MARCHETTI.
000400 INSTALLATION.  DELTA RIDGE TRADING - DATA PROCESSING.
000500 DATE-WRITTEN.  01-08-93.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800******************************************************************
000900*  STREAK - CURRENT WIN/LOSS STREAK CALCULATOR.                  *
001000*                                                                *
001100*  TAKES THE CLOSED TRADES FOR AN ACCOUNT, SORTS THEM NEWEST TO  *
001200*  OLDEST BY CLOSE DATE/TIME, AND COUNTS HOW MANY CONSECUTIVE     *
001300*  TRADES FROM THE MOST RECENT BACKWARD SHARE THE SAME WIN/LOSS   *
001400*  SIGN (TR-PNL > 0 IS A WIN, TR-PNL <= 0 IS A LOSS).  CALLED BY  *
001500*  BALANCE AND BY RISKCHK TO DRIVE THE HOT-HAND AND LOSS-SIZING   *
001600*  RULES.  USES A WORK SORT FILE TO AGE-ORDER THE CLOSED          *
001700*  TRADES - RELEASE ON THE WAY IN, RETURN ON THE WAY OUT.         *
001800*----------------------------------------------------------------*
001900*  CHANGE LOG                                                    *
002000*  DATE     BY   TICKET    DESCRIPTION                           *
002100*  -------- ---- --------- -----------------------------------   *
002200*  01-08-93 RFM  TB-0033   ORIGINAL STREAK ENGINE.                *
002300*  02-22-95 LKF  TB-0041   A ZERO P&L TRADE NO LONGER COUNTS AS A *
002350*                          WIN OR A LOSS - IT IS SKIPPED AND THE  *
002400*                          RUN CONTINUES ACROSS IT UNBROKEN.      *
002500*  11-30-99 LKF  TB-0058   Y2K - SORT KEY WIDENED TO CCYY DATE.   *
002550*  04-14-03 GAB  TB-0066   RETURNS THE SUM OF THE WINNING RUN SO  *
002560*                          RISKCHK CAN REPORT STREAK WINNINGS     *
002570*                          WITHOUT RESCANNING THE TRADE HISTORY.  *
002600******************************************************************
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SOURCE-COMPUTER.   IBM-390.
003000 OBJECT-COMPUTER.   IBM-390.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM.
003300 INPUT-OUTPUT SECTION.
003400 FILE-CONTROL.
003500     SELECT STREAK-SORT-WORK ASSIGN TO SYSSTRK.
003600 DATA DIVISION.
003700 FILE SECTION.
003800 SD  STREAK-SORT-WORK.
003900 01  STREAK-SORT-REC.
004000     05  SSR-DATE                     PIC 9(8).
004010     05  SSR-DATE-BRK REDEFINES SSR-DATE.
004020         10  SSR-DATE-CCYY            PIC 9(4).
004030         10  SSR-DATE-MM              PIC 9(2).
004040         10  SSR-DATE-DD              PIC 9(2).
004100     05  SSR-TIME                     PIC 9(6).
004110     05  SSR-TIME-BRK REDEFINES SSR-TIME.
004120         10  SSR-TIME-HH              PIC 9(2).
004130         10  SSR-TIME-MM              PIC 9(2).
004140         10  SSR-TIME-SS              PIC 9(2).
004200     05  SSR-PNL                      PIC S9(7)V99.
004300     05  FILLER                       PIC X(10).
004400 WORKING-STORAGE SECTION.
004500 01  WS-PGM-SWITCHES.
004600     05  WS-TRADES-SW                 PIC X(3) VALUE 'YES'.
004700         88  WS-MORE-TRADES               VALUE 'YES'.
004800     05  WS-STREAK-BROKEN-SW          PIC X(3) VALUE 'NO '.
004900         88  WS-STREAK-BROKEN             VALUE 'YES'.
005000     05  WS-FIRST-ROW-SW              PIC X(3) VALUE 'YES'.
005100         88  WS-FIRST-ROW                 VALUE 'YES'.
005150     05  FILLER                       PIC X(2).
005200 01  WS-WORK-FIELDS.
005300     05  WS-ROW-SIGN                  PIC X(1).
005400         88  WS-ROW-IS-WIN                VALUE 'W'.
005500         88  WS-ROW-IS-LOSS               VALUE 'L'.
005600     05  WS-STREAK-SIGN               PIC X(1).
005700     05  WS-TRADE-SUB                 PIC 9(3) COMP-3 VALUE 0.
005750     05  FILLER                       PIC X(2).
005800 01  WS-ACCUMULATORS.
005900     05  WS-STREAK-LENGTH             PIC 9(3) COMP-3 VALUE 0.
005950     05  WS-WIN-RUN-SUM               PIC S9(9)V99 COMP-3 VALUE 0.
005970     05  FILLER                       PIC X(2).
006000 01  FILLER                           PIC X(14).
006100 LINKAGE SECTION.
006200 01  LS-STREAK-TRADES.
006300     05  LS-STRK-TRADE OCCURS 100 TIMES INDEXED BY LS-STRK-IDX.
006400         10  LS-STRK-DATE             PIC 9(8).
006410         10  LS-STRK-DATE-BRK REDEFINES LS-STRK-DATE.
006420             15  LS-STRK-DATE-CCYY    PIC 9(4).
006430             15  LS-STRK-DATE-MMDD    PIC 9(4).
006500         10  LS-STRK-TIME             PIC 9(6).
006600         10  LS-STRK-PNL              PIC S9(7)V99.
006650         10  FILLER                   PIC X(2).
006700 01  LS-STREAK-COUNT                  PIC 9(3).
006800 01  LS-STREAK-RESULT.
006900     05  LS-STREAK-SIGN               PIC X(1).
007000         88  LS-STREAK-IS-WIN             VALUE 'W'.
007100         88  LS-STREAK-IS-LOSS            VALUE 'L'.
007200     05  LS-STREAK-LENGTH             PIC 9(3).
007250     05  LS-STREAK-WIN-SUM            PIC S9(9)V99.
007300     05  FILLER                       PIC X(6).
007400 PROCEDURE DIVISION USING LS-STREAK-TRADES, LS-STREAK-COUNT,
007500                          LS-STREAK-RESULT.
007600
007700 000-MAINLINE.
007800
007900     MOVE ZERO TO WS-STREAK-LENGTH WS-WIN-RUN-SUM.
008000     MOVE SPACES TO LS-STREAK-SIGN.
008100     IF LS-STREAK-COUNT = ZERO
008200        GO TO 000-NO-TRADES.
008300     SORT STREAK-SORT-WORK
008400         ON DESCENDING KEY SSR-DATE SSR-TIME
008500         INPUT PROCEDURE  100-RELEASE-TRADES THRU 100-EXIT
008600         OUTPUT PROCEDURE 200-SCAN-SORTED THRU 200-EXIT.
008700     MOVE WS-STREAK-SIGN   TO LS-STREAK-SIGN.
008800     MOVE WS-STREAK-LENGTH TO LS-STREAK-LENGTH.
008850     MOVE WS-WIN-RUN-SUM   TO LS-STREAK-WIN-SUM.
008900     GOBACK.
009000
009100 000-NO-TRADES.
009200
009300     MOVE ZERO TO LS-STREAK-LENGTH LS-STREAK-WIN-SUM.
009400     GOBACK.
009500
009600 100-RELEASE-TRADES.
009700
009800     PERFORM 110-RELEASE-ONE-TRADE THRU 110-EXIT
009900         VARYING LS-STRK-IDX FROM 1 BY 1
010000         UNTIL LS-STRK-IDX > LS-STREAK-COUNT.
010100
010200 100-EXIT.
010300     EXIT.
010400
010500 110-RELEASE-ONE-TRADE.
010600
010700     MOVE LS-STRK-DATE (LS-STRK-IDX) TO SSR-DATE.
010800     MOVE LS-STRK-TIME (LS-STRK-IDX) TO SSR-TIME.
010900     MOVE LS-STRK-PNL  (LS-STRK-IDX) TO SSR-PNL.
011000     RELEASE STREAK-SORT-REC.
011100
011200 110-EXIT.
011300     EXIT.
011400
011500 200-SCAN-SORTED.
011600
011700     MOVE 'YES' TO WS-TRADES-SW.
011800     MOVE 'NO '  TO WS-STREAK-BROKEN-SW.
011900     SET WS-FIRST-ROW TO TRUE.
012000     PERFORM 210-RETURN-ONE-ROW THRU 210-EXIT
012100         UNTIL NOT WS-MORE-TRADES.
012200
012300 200-EXIT.
012400     EXIT.
012500
012600 210-RETURN-ONE-ROW.
012700
012800     RETURN STREAK-SORT-WORK
012900         AT END
013000             MOVE 'NO ' TO WS-TRADES-SW
013100         NOT AT END
013200             PERFORM 220-JUDGE-ROW THRU 220-EXIT.
013300
013400 210-EXIT.
013500     EXIT.
013600
013700 220-JUDGE-ROW.
013800
013900     IF SSR-PNL = ZERO
014000        GO TO 220-EXIT.
014100     IF SSR-PNL > ZERO
014200        SET WS-ROW-IS-WIN TO TRUE
014300     ELSE
014400        SET WS-ROW-IS-LOSS TO TRUE.
014500     IF WS-FIRST-ROW
014600        MOVE WS-ROW-SIGN TO WS-STREAK-SIGN
014700        SET WS-STREAK-LENGTH TO 1
014750        IF WS-ROW-IS-WIN
014760           ADD SSR-PNL TO WS-WIN-RUN-SUM
014800        MOVE 'NO ' TO WS-FIRST-ROW-SW
014900     ELSE
015000        IF NOT WS-STREAK-BROKEN
015100           IF WS-ROW-SIGN = WS-STREAK-SIGN
015200              ADD 1 TO WS-STREAK-LENGTH
015250              IF WS-ROW-IS-WIN
015260                 ADD SSR-PNL TO WS-WIN-RUN-SUM
015300           ELSE
015400              MOVE 'YES' TO WS-STREAK-BROKEN-SW.
015500
015600 220-EXIT.
015700     EXIT.
