000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    RISKCHK.
000300 AUTHOR.        R F MARCHETTI.
000400 INSTALLATION.  DELTA RIDGE TRADING - DATA PROCESSING.
000500 DATE-WRITTEN.  01-08-93.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800******************************************************************
000900*  RISKCHK - RISK MANAGEMENT RULE CHECKS.                        *
001000*                                                                *
001100*  THREE INDEPENDENT CHECKS DRIVEN OFF RISK-LIMITS-RECORD         *
001200*  (COPY TBLOT-COPY-RISKLIM) AND THE STREAK RESULT FROM STREAK:   *
001300*    1. HOT-HAND COOLDOWN - AN UNEXPIRED COOLDOWN BLOCKS TRADING; *
001400*       OTHERWISE RL-HOT-THRESH CONSECUTIVE WINS STARTS A NEW ONE.*
001500*    2. POSITION SIZING - PROPOSED TRADE VALUE VS RL-MAX-POS-PCT  *
001600*       OF CURRENT BALANCE.                                      *
001700*    3. LOSS-STREAK SIZE REDUCTION - RL-LOSS-THRESH CONSECUTIVE   *
001800*       LOSSES SCALES THE RECOMMENDED SIZE FACTOR DOWN.           *
001900*  CALLED BY BALANCE TO BUILD THE RISK SECTION OF BALRPT.         *
002000*----------------------------------------------------------------*
002100*  CHANGE LOG                                                    *
002200*  DATE     BY   TICKET    DESCRIPTION                           *
002300*  -------- ---- --------- -----------------------------------   *
002400*  01-08-93 RFM  TB-0033   ORIGINAL - HOT-HAND AND POSITION-SIZE  *
002500*                          CHECKS ONLY.                          *
002600*  02-22-95 LKF  TB-0041   ADDED LOSS-STREAK SIZE REDUCTION.      *
002700*  11-30-99 LKF  TB-0058   Y2K - COOLDOWN TIMESTAMP WIDENED TO    *
002800*                          CCYY DATE, HOURS-REMAINING MATH REDONE.*
002850*  04-14-03 GAB  TB-0066   RECEIVES THE WIN-SUM STREAK NOW        *
002860*                          RETURNS AND PASSES IT STRAIGHT TO      *
002870*                          LS-RES-STREAK-WINNINGS - NO LONGER     *
002880*                          RESCANS THE TRADE HISTORY FOR IT.      *
002900******************************************************************
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER.   IBM-390.
003300 OBJECT-COMPUTER.   IBM-390.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600 DATA DIVISION.
003700 WORKING-STORAGE SECTION.
003800 COPY TBLOT-COPY-RISKLIM.
003900 01  WS-PGM-SWITCHES.
004000     05  WS-COOLDOWN-ACTIVE-SW        PIC X(3) VALUE 'NO '.
004100         88  WS-COOLDOWN-ACTIVE           VALUE 'YES'.
004150     05  FILLER                       PIC X(2).
004200 01  WS-WORK-FIELDS.
004300     05  WS-NOW-HOURS                 PIC 9(9)   COMP-3 VALUE 0.
004400     05  WS-COOL-HOURS                PIC 9(9)   COMP-3 VALUE 0.
004500     05  WS-HOURS-REMAIN              PIC S9(9)  COMP-3 VALUE 0.
004600     05  WS-DATE-BRK-HOURS            PIC 9(9)   COMP-3 VALUE 0.
004700     05  WS-MAX-POSITION              PIC S9(9)V99 COMP-3 VALUE 0.
004750     05  FILLER                       PIC X(2).
004800 01  WS-ACCUMULATORS.
004900     05  WS-WIN-SUM                   PIC S9(9)V99 COMP-3 VALUE 0.
005000     05  WS-SIZE-FACTOR               PIC 9(1)V99  COMP-3 VALUE 1.00.
005050     05  FILLER                       PIC X(2).
005100 01  FILLER                           PIC X(16).
005200 LINKAGE SECTION.
005300 01  LS-RISK-REQUEST.
005400     05  LS-REQ-NOW-DATE-HOURS        PIC 9(9).
005410     05  LS-REQ-NOW-BRK REDEFINES LS-REQ-NOW-DATE-HOURS.
005420         10  LS-REQ-NOW-DAYS          PIC 9(7).
005430         10  LS-REQ-NOW-HR            PIC 9(2).
005500     05  LS-REQ-COOLDOWN-UNTIL        PIC 9(9).
005510     05  LS-REQ-COOLDOWN-BRK REDEFINES LS-REQ-COOLDOWN-UNTIL.
005520         10  LS-REQ-COOLDOWN-DAYS     PIC 9(7).
005530         10  LS-REQ-COOLDOWN-HR       PIC 9(2).
005600     05  LS-REQ-CONSEC-WINS           PIC 9(3).
005700     05  LS-REQ-CONSEC-LOSSES         PIC 9(3).
005800     05  LS-REQ-WIN-RUN-SUM           PIC S9(9)V99.
005900     05  LS-REQ-CURRENT-BALANCE       PIC S9(9)V99.
006000     05  LS-REQ-PROPOSED-VALUE        PIC S9(9)V99.
006100     05  FILLER                       PIC X(8).
006200 01  LS-RISK-RESULT.
006300     05  LS-RES-TRADING-ALLOWED-SW    PIC X(1).
006400         88  LS-RES-TRADING-ALLOWED       VALUE 'Y'.
006500         88  LS-RES-TRADING-BLOCKED       VALUE 'N'.
006600     05  LS-RES-COOLDOWN-UNTIL        PIC 9(9).
006610     05  LS-RES-COOLDOWN-BRK REDEFINES LS-RES-COOLDOWN-UNTIL.
006620         10  LS-RES-COOLDOWN-DAYS     PIC 9(7).
006630         10  LS-RES-COOLDOWN-HR       PIC 9(2).
006700     05  LS-RES-HOURS-REMAINING       PIC S9(5).
006800     05  LS-RES-STREAK-WINNINGS       PIC S9(9)V99.
006900     05  LS-RES-MAX-POSITION          PIC S9(9)V99.
007000     05  LS-RES-SIZE-PASS-SW          PIC X(1).
007100         88  LS-RES-SIZE-PASSES           VALUE 'Y'.
007200         88  LS-RES-SIZE-FAILS            VALUE 'N'.
007300     05  LS-RES-SIZE-FACTOR           PIC 9(1)V99.
007400     05  FILLER                       PIC X(8).
007500 PROCEDURE DIVISION USING LS-RISK-REQUEST, LS-RISK-RESULT.
007600
007700 000-MAINLINE.
007800
007900     PERFORM 100-CHECK-COOLDOWN THRU 100-EXIT.
008000     PERFORM 200-CHECK-POSITION-SIZE THRU 200-EXIT.
008100     PERFORM 300-CHECK-LOSS-REDUCTION THRU 300-EXIT.
008200     GOBACK.
008300
008400 100-CHECK-COOLDOWN.
008500
008600     MOVE LS-REQ-NOW-DATE-HOURS TO WS-NOW-HOURS.
008700     IF LS-REQ-COOLDOWN-UNTIL > ZERO
008800        AND LS-REQ-COOLDOWN-UNTIL > WS-NOW-HOURS
008900        SET WS-COOLDOWN-ACTIVE TO TRUE
009000     ELSE
009100        MOVE 'NO ' TO WS-COOLDOWN-ACTIVE-SW.
009200
009300     IF WS-COOLDOWN-ACTIVE
009400        SET LS-RES-TRADING-BLOCKED TO TRUE
009500        MOVE LS-REQ-COOLDOWN-UNTIL TO LS-RES-COOLDOWN-UNTIL
009600        COMPUTE LS-RES-HOURS-REMAINING =
009700                LS-REQ-COOLDOWN-UNTIL - WS-NOW-HOURS
009800        MOVE ZERO TO LS-RES-STREAK-WINNINGS
009900     ELSE
010000        IF LS-REQ-CONSEC-WINS NOT LESS THAN RL-HOT-THRESH
010100           SET LS-RES-TRADING-BLOCKED TO TRUE
010200           COMPUTE WS-COOL-HOURS = RL-COOL-HOURS
010300           COMPUTE LS-RES-COOLDOWN-UNTIL =
010400                   WS-NOW-HOURS + WS-COOL-HOURS
010500           MOVE ZERO TO LS-RES-HOURS-REMAINING
010600           MOVE LS-REQ-WIN-RUN-SUM TO LS-RES-STREAK-WINNINGS
010700        ELSE
010800           SET LS-RES-TRADING-ALLOWED TO TRUE
010900           MOVE ZERO TO LS-RES-COOLDOWN-UNTIL
011000                        LS-RES-HOURS-REMAINING
011100                        LS-RES-STREAK-WINNINGS.
011200
011300 100-EXIT.
011400     EXIT.
011500
011600 200-CHECK-POSITION-SIZE.
011700
011800     COMPUTE WS-MAX-POSITION ROUNDED =
011900             LS-REQ-CURRENT-BALANCE * RL-MAX-POS-PCT / 100.
012000     MOVE WS-MAX-POSITION TO LS-RES-MAX-POSITION.
012100     IF LS-REQ-PROPOSED-VALUE > WS-MAX-POSITION
012200        SET LS-RES-SIZE-FAILS TO TRUE
012300     ELSE
012400        SET LS-RES-SIZE-PASSES TO TRUE.
012500
012600 200-EXIT.
012700     EXIT.
012800
012900 300-CHECK-LOSS-REDUCTION.
013000
013100     IF LS-REQ-CONSEC-LOSSES NOT LESS THAN RL-LOSS-THRESH
013200        COMPUTE WS-SIZE-FACTOR ROUNDED =
013300                1.00 - (0.25 * LS-REQ-CONSEC-LOSSES)
013400        IF WS-SIZE-FACTOR < 0.25
013500           MOVE 0.25 TO WS-SIZE-FACTOR
013600     ELSE
013700        MOVE 1.00 TO WS-SIZE-FACTOR.
013800     MOVE WS-SIZE-FACTOR TO LS-RES-SIZE-FACTOR.
013900
014000 300-EXIT.
014100     EXIT.
