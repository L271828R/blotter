000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SPRDCLS.
000300 AUTHOR.        R F MARCHETTI.
000400 INSTALLATION.  DELTA RIDGE TRADING - DATA PROCESSING.
000500 DATE-WRITTEN.  06-19-91.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800******************************************************************
000900*  SPRDCLS - TWO-LEG SPREAD CLOSE BY NET DEBIT.                  *
001000*  (PROGRAM-ID TRUNCATED TO EIGHT CHARACTERS FROM THE DESK'S      *
001100*   WORKING NAME "SPREADCLS" - COMPILER WILL NOT TAKE MORE.)      *
001200*                                                                *
001300*  CLOSES A TWO-LEG OPTION SPREAD GIVEN THE NET DEBIT PAID TO     *
001400*  CLOSE IT.  NET CREDIT AT ENTRY IS THE SELL LEG'S ENTRY PRICE   *
001500*  LESS THE BUY LEG'S.  EXIT PRICES ARE SPLIT 80/20 BETWEEN THE   *
001600*  SELL AND BUY LEG SO THE TWO LEGS RECONCILE TO THE NET DEBIT.   *
001700*  ONLY LEG 1 IS CHARGED AN EXIT FEE - THE DESK TREATS A SPREAD   *
001800*  CLOSE AS A SINGLE TICKET FOR COMMISSION PURPOSES.  CALLS       *
001900*  COSTCALC FOR THAT ONE EXIT FEE LOOKUP.                         *
002000*----------------------------------------------------------------*
002100*  CHANGE LOG                                                    *
002200*  DATE     BY   TICKET    DESCRIPTION                           *
002300*  -------- ---- --------- -----------------------------------   *
002400*  06-19-91 RFM  TB-0027   ORIGINAL TWO-LEG SPREAD CLOSE ENGINE.  *
002500*  04-14-03 GAB  TB-0066   EXIT COST NOW PULLED FROM COSTCALC     *
002600*                          INSTEAD OF A HARD-WIRED FLAT FEE.      *
002610*  09-22-06 GAB  TB-0078   ANNUAL PRODUCTION RE-CERTIFICATION -   *
002620*                          80/20 EXIT PRICE SPLIT AND SINGLE-     *
002630*                          TICKET COST RULE REVIEWED, NO CODE     *
002640*                          CHANGE REQUIRED.                       *
002700******************************************************************
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER.   IBM-390.
003100 OBJECT-COMPUTER.   IBM-390.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400 DATA DIVISION.
003500 WORKING-STORAGE SECTION.
003600 01  WS-WORK-FIELDS.
003700     05  WS-LEG-SUB                   PIC 9(1)       COMP-3 VALUE 0.
003800     05  WS-NET-CREDIT                PIC S9(5)V9(4) COMP-3 VALUE 0.
003900     05  WS-PROFIT-PER-CONTRACT       PIC S9(5)V9(4) COMP-3 VALUE 0.
003950     05  FILLER                       PIC X(2).
004000 01  WS-ACCUMULATORS.
004100     05  WS-GROSS                     PIC S9(9)V99 COMP-3 VALUE 0.
004200     05  WS-ENTRY-COST-SUM            PIC S9(7)V99 COMP-3 VALUE 0.
004300     05  WS-EXIT-COST-SUM             PIC S9(7)V99 COMP-3 VALUE 0.
004400     05  WS-NET                       PIC S9(9)V99 COMP-3 VALUE 0.
004450     05  FILLER                       PIC X(2).
004500 01  LS-COST-REQUEST-WS.
004600     05  WS-CR-CLASS                  PIC X(13).
004700     05  WS-CR-QTY                    PIC 9(4).
004800     05  FILLER                       PIC X(6).
004900 01  LS-COST-RESULT-WS.
005000     05  WS-CR-COMM                   PIC S9(5)V99.
005100     05  WS-CR-EXCH                   PIC S9(5)V99.
005200     05  WS-CR-REG                    PIC S9(5)V99.
005300     05  WS-CR-NOT-FOUND-SW           PIC X(1).
005400     05  FILLER                       PIC X(7).
005500 01  FILLER                           PIC X(10).
005600 LINKAGE SECTION.
005700 COPY TBLOT-COPY-TRADEREC.
005900 01  LS-SPRDCLS-REQUEST.
006000     05  LS-REQ-NET-DEBIT             PIC S9(5)V9(4).
006100     05  FILLER                       PIC X(6).
006200 01  LS-SPRDCLS-RESULT.
006300     05  LS-RES-GROSS                 PIC S9(9)V99.
006400     05  LS-RES-NET                   PIC S9(9)V99.
006500     05  LS-RES-NET-CREDIT            PIC S9(5)V9(4).
006600     05  FILLER                       PIC X(8).
006700 PROCEDURE DIVISION USING TRADE-RECORD, LS-SPRDCLS-REQUEST,
006800                          LS-SPRDCLS-RESULT.
006900
007000 000-MAINLINE.
007100
007200     PERFORM 100-CALC-NET-CREDIT THRU 100-EXIT.
007300     PERFORM 200-ASSIGN-EXIT-PRICES THRU 200-EXIT.
007400     PERFORM 300-CALC-EXIT-COSTS THRU 300-EXIT.
007500     PERFORM 400-CALC-SPREAD-PNL THRU 400-EXIT.
007600     SET TR-STATUS-CLOSED TO TRUE.
007700     GOBACK.
007800
007900 100-CALC-NET-CREDIT.
008000
008100     MOVE ZERO TO WS-NET-CREDIT.
008200     PERFORM 110-ADD-LEG-CREDIT THRU 110-EXIT
008300         VARYING WS-LEG-SUB FROM 1 BY 1
008400         UNTIL WS-LEG-SUB > TR-LEG-COUNT.
008500
008600 100-EXIT.
008700     EXIT.
008800
008900 110-ADD-LEG-CREDIT.
009000
009100     IF LG-SIDE-SELL (WS-LEG-SUB)
009200        ADD LG-ENTRY (WS-LEG-SUB) TO WS-NET-CREDIT
009300     ELSE
009400        SUBTRACT LG-ENTRY (WS-LEG-SUB) FROM WS-NET-CREDIT.
009500
009600 110-EXIT.
009700     EXIT.
009800
009900 200-ASSIGN-EXIT-PRICES.
010000
010100     PERFORM 210-ASSIGN-ONE-EXIT THRU 210-EXIT
010200         VARYING WS-LEG-SUB FROM 1 BY 1
010300         UNTIL WS-LEG-SUB > TR-LEG-COUNT.
010400
010500 200-EXIT.
010600     EXIT.
010700
010800 210-ASSIGN-ONE-EXIT.
010900
011000     IF LG-SIDE-SELL (WS-LEG-SUB)
011100        COMPUTE LG-EXIT (WS-LEG-SUB) ROUNDED =
011200                LS-REQ-NET-DEBIT * 0.8
011300     ELSE
011400        COMPUTE LG-EXIT (WS-LEG-SUB) ROUNDED =
011500                LS-REQ-NET-DEBIT * 0.2.
011600     SET LG-EXIT-IS-SET (WS-LEG-SUB) TO TRUE.
011700
011800 210-EXIT.
011900     EXIT.
012000
012100 300-CALC-EXIT-COSTS.
012200
012300     MOVE TR-TYPE    TO WS-CR-CLASS.
012400     MOVE LG-QTY (1) TO WS-CR-QTY.
012500     CALL 'COSTCALC' USING LS-COST-REQUEST-WS, LS-COST-RESULT-WS.
012600     MOVE WS-CR-COMM TO LG-EXT-COMM (1).
012700     MOVE WS-CR-EXCH TO LG-EXT-EXCH (1).
012800     MOVE WS-CR-REG  TO LG-EXT-REG  (1).
012900     PERFORM 310-ZERO-OTHER-EXIT-COST THRU 310-EXIT
013000         VARYING WS-LEG-SUB FROM 2 BY 1
013100         UNTIL WS-LEG-SUB > TR-LEG-COUNT.
013200
013300 300-EXIT.
013400     EXIT.
013500
013600 310-ZERO-OTHER-EXIT-COST.
013700
013800     MOVE ZERO TO LG-EXT-COMM (WS-LEG-SUB)
013900                  LG-EXT-EXCH (WS-LEG-SUB)
014000                  LG-EXT-REG  (WS-LEG-SUB).
014100
014200 310-EXIT.
014300     EXIT.
014400
014500 400-CALC-SPREAD-PNL.
014600
014700     MOVE ZERO TO WS-ENTRY-COST-SUM WS-EXIT-COST-SUM.
014800     COMPUTE WS-PROFIT-PER-CONTRACT =
014900             WS-NET-CREDIT - LS-REQ-NET-DEBIT.
015000     COMPUTE WS-GROSS ROUNDED =
015100             WS-PROFIT-PER-CONTRACT * LG-QTY (1) * LG-MULT (1).
015200     PERFORM 410-SUM-ENTRY-COSTS THRU 410-EXIT
015300         VARYING WS-LEG-SUB FROM 1 BY 1
015400         UNTIL WS-LEG-SUB > TR-LEG-COUNT.
015500     PERFORM 420-SUM-EXIT-COSTS THRU 420-EXIT
015600         VARYING WS-LEG-SUB FROM 1 BY 1
015700         UNTIL WS-LEG-SUB > TR-LEG-COUNT.
015800     COMPUTE WS-NET ROUNDED =
015900             WS-GROSS - WS-ENTRY-COST-SUM - WS-EXIT-COST-SUM.
016000     MOVE WS-NET        TO TR-PNL.
016100     MOVE WS-GROSS      TO LS-RES-GROSS.
016200     MOVE WS-NET        TO LS-RES-NET.
016300     MOVE WS-NET-CREDIT TO LS-RES-NET-CREDIT.
016400
016500 400-EXIT.
016600     EXIT.
016700
016800 410-SUM-ENTRY-COSTS.
016900
017000     ADD LG-ENT-COMM (WS-LEG-SUB) LG-ENT-EXCH (WS-LEG-SUB)
017100         LG-ENT-REG  (WS-LEG-SUB) TO WS-ENTRY-COST-SUM.
017200
017300 410-EXIT.
017400     EXIT.
017500
017600 420-SUM-EXIT-COSTS.
017700
017800     ADD LG-EXT-COMM (WS-LEG-SUB) LG-EXT-EXCH (WS-LEG-SUB)
017900         LG-EXT-REG  (WS-LEG-SUB) TO WS-EXIT-COST-SUM.
018000
018100 420-EXIT.
018200     EXIT.
