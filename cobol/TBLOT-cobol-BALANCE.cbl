000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BALANCE.
000300 AUTHOR.        R F MARCHETTI.
000400 INSTALLATION.  DELTA RIDGE TRADING - DATA PROCESSING.
000500 DATE-WRITTEN.  06-19-91.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800******************************************************************
000900*  BALANCE - ACCOUNT BALANCE AND RISK SUMMARY.                   *
001000*                                                                *
001100*  READS THE TRADE MASTER, SUMMING TR-PNL OVER CLOSED TRADES,    *
001200*  AND THE ADJUSTMENT FILE, SUMMING ADJ-AMOUNT, TO DERIVE THE    *
001300*  CURRENT ACCOUNT BALANCE AGAINST THE DESK'S STANDING STARTING  *
001400*  BALANCE (RISK-LIMITS-RECORD).  WHILE IT READS THE TRADE       *
001500*  MASTER IT ALSO BUILDS TWO SHORT TABLES OF RECENT CLOSED       *
001550*  TRADES - 30 CALENDAR DAYS FOR THE REPORTED CONSECUTIVE        *
001560*  WIN/LOSS METRICS, AND A SEPARATE 7 CALENDAR DAYS FOR THE      *
001570*  HOT-HAND/LOSS-REDUCTION DECISION - CALLS STREAK ONCE AGAINST  *
001580*  EACH, AND HANDS ONLY THE 7-DAY STREAK RESULT TO RISKCHK FOR   *
001700*  THE HOT-HAND, POSITION-SIZE AND LOSS-REDUCTION CHECKS.        *
001900*  PRINTS THE BALANCE BREAKDOWN AND THE RISK SECTION TO BALRPT.  *
002000*----------------------------------------------------------------*
002100*  CHANGE LOG                                                    *
002200*  DATE     BY   TICKET    DESCRIPTION                           *
002300*  -------- ---- --------- -----------------------------------   *
002400*  06-19-91 RFM  TB-0027   ORIGINAL BALANCE BREAKDOWN REPORT -    *
002500*                          NO RISK SECTION, NO ADJUSTMENTS FILE.  *
002600*  01-08-93 RFM  TB-0033   ADDED ADJUSTS FILE AND THE RISK        *
002700*                          SECTION (CALLS STREAK AND RISKCHK).    *
002800*  11-30-99 LKF  TB-0058   Y2K - RUN-DATE WINDOWING ADDED SO THE  *
002900*                          30-DAY LOOKBACK STAYS CORRECT ACROSS   *
003000*                          THE CENTURY ROLLOVER.                 *
003010*  01-17-00 GAB  TB-0061   SPLIT THE 30-DAY STREAK TABLE          *
003020*                          - THE SAME RESULT FED BOTH THE REPORTED*
003030*                          METRICS AND RISKCHK'S DECISION, SO A   *
003040*                          RUN FROM DAYS 8-30 COULD GATE TRADING. *
003050*                          ADDED A SEPARATE 7-DAY TABLE AND STREAK*
003060*                          CALL FEEDING RISKCHK ONLY.             *
003100******************************************************************
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER.   IBM-390.
003500 OBJECT-COMPUTER.   IBM-390.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT TRADE-FILE-IN  ASSIGN TO TRADES
004100         FILE STATUS IS WS-TRADE-STATUS.
004200     SELECT ADJUST-FILE    ASSIGN TO ADJUSTS
004300         FILE STATUS IS WS-ADJUST-STATUS.
004400     SELECT BAL-RPT-FILE   ASSIGN TO BALRPT.
004500 DATA DIVISION.
004600 FILE SECTION.
004700 FD  TRADE-FILE-IN
004800     RECORD CONTAINS 512 CHARACTERS.
004900 COPY TBLOT-COPY-TRADEREC.
005000 FD  ADJUST-FILE
005100     RECORD CONTAINS 80 CHARACTERS.
005200 COPY TBLOT-COPY-ADJUREC.
005300 FD  BAL-RPT-FILE
005400     RECORD CONTAINS 132 CHARACTERS.
005500 01  BAL-RPT-LINE                     PIC X(132).
005600 WORKING-STORAGE SECTION.
005700 COPY TBLOT-COPY-RISKLIM.
005800 01  WS-PGM-SWITCHES.
005900     05  WS-EOF-TRADE-SW              PIC X(3) VALUE 'NO '.
006000         88  WS-EOF-TRADE                 VALUE 'YES'.
006100     05  WS-TRADE-STATUS              PIC X(2) VALUE '00'.
006200     05  WS-EOF-ADJUST-SW             PIC X(3) VALUE 'NO '.
006300         88  WS-EOF-ADJUST                VALUE 'YES'.
006400     05  WS-ADJUST-STATUS             PIC X(2) VALUE '00'.
006450     05  FILLER                       PIC X(2).
006500 01  WS-WORK-FIELDS.
006600     05  WS-TRADE-SUB                 PIC 9(3) COMP-3 VALUE 0.
006700     05  WS-RUN-DATE-RAW              PIC 9(6)         VALUE 0.
006800     05  WS-RUN-DATE-RAW-BRK REDEFINES WS-RUN-DATE-RAW.
006900         10  WS-RUN-DATE-YY           PIC 9(2).
007000         10  WS-RUN-DATE-MM           PIC 9(2).
007100         10  WS-RUN-DATE-DD           PIC 9(2).
007200     05  WS-RUN-CCYY                  PIC 9(4) COMP-3 VALUE 0.
007300     05  WS-NOW-DAYS                  PIC 9(7) COMP-3 VALUE 0.
007400     05  WS-NOW-HR                    PIC 9(2) COMP-3 VALUE 0.
007500     05  WS-NOW-HOURS                 PIC 9(9)         VALUE 0.
007510     05  WS-NOW-HOURS-BRK REDEFINES WS-NOW-HOURS.
007520         10  WS-NOW-HOURS-DAYS        PIC 9(7).
007530         10  WS-NOW-HOURS-HR          PIC 9(2).
007600     05  WS-TRADE-DAYS                PIC 9(7) COMP-3 VALUE 0.
007700     05  WS-TRADE-AGE-DAYS            PIC S9(7) COMP-3 VALUE 0.
007800     05  WS-RETURN-PCT                PIC S9(5)V99 COMP-3 VALUE 0.
007850     05  FILLER                       PIC X(2).
007900 01  WS-ACCUMULATORS.
008000     05  WS-BLOTTER-PNL-SUM           PIC S9(9)V99 COMP-3 VALUE 0.
008100     05  WS-BLOTTER-CLOSED-CNT        PIC 9(5)     COMP-3 VALUE 0.
008200     05  WS-ADJ-SUM                   PIC S9(9)V99 COMP-3 VALUE 0.
008300     05  WS-ADJ-CNT                   PIC 9(5)     COMP-3 VALUE 0.
008400     05  WS-CURRENT-BALANCE           PIC S9(9)V99 COMP-3 VALUE 0.
008500     05  WS-CONSEC-WINS               PIC 9(3)     COMP-3 VALUE 0.
008600     05  WS-CONSEC-LOSSES             PIC 9(3)     COMP-3 VALUE 0.
008610     05  WS-CONSEC-WINS-7D            PIC 9(3)     COMP-3 VALUE 0.
008620     05  WS-CONSEC-LOSSES-7D          PIC 9(3)     COMP-3 VALUE 0.
008650     05  FILLER                       PIC X(2).
008700 01  FILLER                           PIC X(10).
008800 01  HL-HEADER-1.
008900     05  FILLER            PIC X(1)   VALUE SPACES.
009000     05  FILLER            PIC X(41)  VALUE
009100                  'DELTA RIDGE ACCOUNT BALANCE & RISK REPORT'.
009200     05  FILLER            PIC X(90)  VALUE SPACES.
009300 01  BL-BREAKDOWN-LINE.
009400     05  FILLER            PIC X(5)   VALUE SPACES.
009500     05  BL-LABEL          PIC X(26).
009600     05  BL-AMOUNT         PIC -(7)9.99.
009700     05  FILLER            PIC X(3)   VALUE SPACES.
009800     05  BL-COUNT-LIT      PIC X(17)  VALUE SPACES.
009850     05  BL-COUNT-NUM      PIC ZZZ9.
009870     05  BL-COUNT-PAREN    PIC X(1)   VALUE SPACES.
009900     05  FILLER            PIC X(65)  VALUE SPACES.
010000 01  RT-RETURN-LINE.
010100     05  FILLER            PIC X(5)   VALUE SPACES.
010200     05  FILLER            PIC X(26)  VALUE 'TOTAL RETURN PERCENT:    '.
010300     05  RT-PCT            PIC -(4)9.99.
010400     05  FILLER            PIC X(2)   VALUE '% '.
010500     05  FILLER            PIC X(91)  VALUE SPACES.
010600 01  RH-RISK-HEADING.
010700     05  FILLER            PIC X(5)   VALUE SPACES.
010800     05  FILLER            PIC X(18)  VALUE 'RISK SECTION'.
010900     05  FILLER            PIC X(109) VALUE SPACES.
010950 01  RL-MAXPOS-LINE.
010960     05  FILLER            PIC X(5)   VALUE SPACES.
010970     05  FILLER            PIC X(26)  VALUE
010980                  'MAX POSITION VALUE:      '.
010990     05  RL-MAXPOS-AMT     PIC -(7)9.99.
011000     05  FILLER            PIC X(90)  VALUE SPACES.
011010 01  RL-COUNT-LINE.
011020     05  FILLER            PIC X(5)   VALUE SPACES.
011030     05  RL-COUNT-LABEL    PIC X(26).
011040     05  RL-COUNT-VALUE    PIC ZZ9.
011050     05  FILLER            PIC X(98)  VALUE SPACES.
011060 01  RL-STATUS-LINE.
011070     05  FILLER            PIC X(5)   VALUE SPACES.
011080     05  FILLER            PIC X(26)  VALUE
011090                  'COOLDOWN STATUS:          '.
011100     05  RL-STATUS-VALUE   PIC X(10).
011110     05  FILLER            PIC X(91)  VALUE SPACES.
011120 01  RL-FACTOR-LINE.
011130     05  FILLER            PIC X(5)   VALUE SPACES.
011140     05  FILLER            PIC X(26)  VALUE
011150                  'SIZE REDUCTION FACTOR:    '.
011160     05  RL-FACTOR-VALUE   PIC 9.99.
011170     05  FILLER            PIC X(97)  VALUE SPACES.
011500 01  LS-STREAK-TRADES.
011600     05  LS-STRK-TRADE OCCURS 100 TIMES INDEXED BY LS-STRK-IDX.
011700         10  LS-STRK-DATE             PIC 9(8).
011710         10  LS-STRK-DATE-BRK REDEFINES LS-STRK-DATE.
011720             15  LS-STRK-DATE-CCYY    PIC 9(4).
011730             15  LS-STRK-DATE-MMDD    PIC 9(4).
011800         10  LS-STRK-TIME             PIC 9(6).
011900         10  LS-STRK-PNL              PIC S9(7)V99.
011950         10  FILLER                   PIC X(2).
012000 01  LS-STREAK-COUNT                  PIC 9(3).
012100 01  LS-STREAK-RESULT.
012200     05  LS-STREAK-SIGN               PIC X(1).
012300         88  LS-STREAK-IS-WIN             VALUE 'W'.
012400         88  LS-STREAK-IS-LOSS            VALUE 'L'.
012500     05  LS-STREAK-LENGTH             PIC 9(3).
012600     05  LS-STREAK-WIN-SUM            PIC S9(9)V99.
012700     05  FILLER                       PIC X(6).
012705 01  LS-STREAK-TRADES-7D.
012710     05  LS-STRK7-TRADE OCCURS 100 TIMES INDEXED BY LS-STRK7-IDX.
012715         10  LS-STRK7-DATE            PIC 9(8).
012720         10  LS-STRK7-DATE-BRK REDEFINES LS-STRK7-DATE.
012725             15  LS-STRK7-DATE-CCYY   PIC 9(4).
012730             15  LS-STRK7-DATE-MMDD   PIC 9(4).
012735         10  LS-STRK7-TIME            PIC 9(6).
012740         10  LS-STRK7-PNL             PIC S9(7)V99.
012745         10  FILLER                   PIC X(2).
012750 01  LS-STREAK-COUNT-7D               PIC 9(3).
012755 01  LS-STREAK-RESULT-7D.
012760     05  LS-STREAK-SIGN-7D            PIC X(1).
012765         88  LS-STREAK-IS-WIN-7D          VALUE 'W'.
012770         88  LS-STREAK-IS-LOSS-7D         VALUE 'L'.
012775     05  LS-STREAK-LENGTH-7D          PIC 9(3).
012780     05  LS-STREAK-WIN-SUM-7D         PIC S9(9)V99.
012785     05  FILLER                       PIC X(6).
012800 01  LS-RISK-REQUEST.
012900     05  LS-REQ-NOW-DATE-HOURS        PIC 9(9).
013000     05  LS-REQ-COOLDOWN-UNTIL        PIC 9(9).
013100     05  LS-REQ-CONSEC-WINS           PIC 9(3).
013200     05  LS-REQ-CONSEC-LOSSES         PIC 9(3).
013300     05  LS-REQ-WIN-RUN-SUM           PIC S9(9)V99.
013400     05  LS-REQ-CURRENT-BALANCE       PIC S9(9)V99.
013500     05  LS-REQ-PROPOSED-VALUE        PIC S9(9)V99.
013600     05  FILLER                       PIC X(8).
013700 01  LS-RISK-RESULT.
013800     05  LS-RES-TRADING-ALLOWED-SW    PIC X(1).
013900         88  LS-RES-TRADING-ALLOWED       VALUE 'Y'.
014000         88  LS-RES-TRADING-BLOCKED       VALUE 'N'.
014100     05  LS-RES-COOLDOWN-UNTIL        PIC 9(9).
014200     05  LS-RES-HOURS-REMAINING       PIC S9(5).
014300     05  LS-RES-STREAK-WINNINGS       PIC S9(9)V99.
014400     05  LS-RES-MAX-POSITION          PIC S9(9)V99.
014500     05  LS-RES-SIZE-PASS-SW          PIC X(1).
014600         88  LS-RES-SIZE-PASSES           VALUE 'Y'.
014700         88  LS-RES-SIZE-FAILS            VALUE 'N'.
014800     05  LS-RES-SIZE-FACTOR           PIC 9(1)V99.
014900     05  FILLER                       PIC X(8).
015000 PROCEDURE DIVISION.
015100
015200 000-MAINLINE.
015300
015400     OPEN INPUT  TRADE-FILE-IN
015500          OUTPUT BAL-RPT-FILE.
015600     WRITE BAL-RPT-LINE FROM HL-HEADER-1 AFTER ADVANCING PAGE.
015700     PERFORM 100-CALC-RUN-DATE THRU 100-EXIT.
015800     MOVE ZERO TO LS-STREAK-COUNT LS-STREAK-COUNT-7D.
015900     PERFORM 800-READ-TRADE THRU 800-EXIT.
016000     PERFORM 200-ACCUM-BLOTTER-PNL THRU 200-EXIT
016100         UNTIL WS-EOF-TRADE.
016200     CLOSE TRADE-FILE-IN.
016300     OPEN INPUT ADJUST-FILE.
016400     PERFORM 810-READ-ADJUST THRU 810-EXIT.
016500     PERFORM 250-ACCUM-ADJUSTMENTS THRU 250-EXIT
016600         UNTIL WS-EOF-ADJUST.
016700     CLOSE ADJUST-FILE.
016800     PERFORM 300-CALC-CURRENT-BALANCE THRU 300-EXIT.
016900     PERFORM 320-CALC-RETURN-PCT THRU 320-EXIT.
017000     PERFORM 400-CALL-STREAK THRU 400-EXIT.
017050     PERFORM 410-CALL-STREAK-7D THRU 410-EXIT.
017100     PERFORM 420-CALL-RISKCHK THRU 420-EXIT.
017200     PERFORM 500-PRINT-BALRPT THRU 500-EXIT.
017300     CLOSE BAL-RPT-FILE.
017400     MOVE ZERO TO RETURN-CODE.
017500     GOBACK.
017600
017700 100-CALC-RUN-DATE.
017800
017900     ACCEPT WS-RUN-DATE-RAW FROM DATE.
018000     IF WS-RUN-DATE-YY < 50
018100        COMPUTE WS-RUN-CCYY = 2000 + WS-RUN-DATE-YY
018200     ELSE
018300        COMPUTE WS-RUN-CCYY = 1900 + WS-RUN-DATE-YY.
018400     COMPUTE WS-NOW-DAYS ROUNDED =
018500             (WS-RUN-CCYY * 365) + (WS-RUN-DATE-MM * 31)
018600                                 +  WS-RUN-DATE-DD.
018700     MOVE 12 TO WS-NOW-HR.
018800     COMPUTE WS-NOW-HOURS = (WS-NOW-DAYS * 100) + WS-NOW-HR.
018900
019000 100-EXIT.
019100     EXIT.
019200
019300 200-ACCUM-BLOTTER-PNL.
019400
019500     IF TR-STATUS-CLOSED
019600        ADD TR-PNL TO WS-BLOTTER-PNL-SUM
019700        ADD 1 TO WS-BLOTTER-CLOSED-CNT
019800        PERFORM 210-ADD-STREAK-ROW THRU 210-EXIT.
019900     PERFORM 800-READ-TRADE THRU 800-EXIT.
020000
020100 200-EXIT.
020200     EXIT.
020300
020400 210-ADD-STREAK-ROW.
020500
020600     COMPUTE WS-TRADE-DAYS ROUNDED =
020700             (TR-DATE-CCYY * 365) + (TR-DATE-MM * 31) + TR-DATE-DD.
020800     COMPUTE WS-TRADE-AGE-DAYS = WS-NOW-DAYS - WS-TRADE-DAYS.
020900     IF WS-TRADE-AGE-DAYS NOT GREATER THAN 30
021000        AND LS-STREAK-COUNT < 100
021100        ADD 1 TO LS-STREAK-COUNT
021200        SET LS-STRK-IDX TO LS-STREAK-COUNT
021300        MOVE TR-DATE TO LS-STRK-DATE (LS-STRK-IDX)
021400        MOVE TR-TIME TO LS-STRK-TIME (LS-STRK-IDX)
021500        MOVE TR-PNL  TO LS-STRK-PNL  (LS-STRK-IDX).
021550     IF WS-TRADE-AGE-DAYS NOT GREATER THAN 7
021560        AND LS-STREAK-COUNT-7D < 100
021570        ADD 1 TO LS-STREAK-COUNT-7D
021580        SET LS-STRK7-IDX TO LS-STREAK-COUNT-7D
021590        MOVE TR-DATE TO LS-STRK7-DATE (LS-STRK7-IDX)
021600        MOVE TR-TIME TO LS-STRK7-TIME (LS-STRK7-IDX)
021650        MOVE TR-PNL  TO LS-STRK7-PNL  (LS-STRK7-IDX).
021660
021700 210-EXIT.
021800     EXIT.
021900
022000 250-ACCUM-ADJUSTMENTS.
022100
022200     ADD ADJ-AMOUNT TO WS-ADJ-SUM.
022300     ADD 1 TO WS-ADJ-CNT.
022400     PERFORM 810-READ-ADJUST THRU 810-EXIT.
022500
022600 250-EXIT.
022700     EXIT.
022800
022900 300-CALC-CURRENT-BALANCE.
023000
023100     COMPUTE WS-CURRENT-BALANCE =
023200             RL-START-BAL + WS-BLOTTER-PNL-SUM + WS-ADJ-SUM.
023300
023400 300-EXIT.
023500     EXIT.
023600
023700 320-CALC-RETURN-PCT.
023800
023900     IF RL-START-BAL NOT EQUAL TO ZERO
024000        COMPUTE WS-RETURN-PCT ROUNDED =
024100                (WS-CURRENT-BALANCE - RL-START-BAL)
024200                    / RL-START-BAL * 100
024300     ELSE
024400        MOVE ZERO TO WS-RETURN-PCT.
024500
024600 320-EXIT.
024700     EXIT.
024800
024900 400-CALL-STREAK.
025000
025100     CALL 'STREAK' USING LS-STREAK-TRADES, LS-STREAK-COUNT,
025200                         LS-STREAK-RESULT.
025300     MOVE ZERO TO WS-CONSEC-WINS WS-CONSEC-LOSSES.
025400     IF LS-STREAK-IS-WIN
025500        MOVE LS-STREAK-LENGTH TO WS-CONSEC-WINS
025600     ELSE
025700        IF LS-STREAK-IS-LOSS
025800           MOVE LS-STREAK-LENGTH TO WS-CONSEC-LOSSES.
025900
026000 400-EXIT.
026100     EXIT.
026115
026120 410-CALL-STREAK-7D.
026125
026130     CALL 'STREAK' USING LS-STREAK-TRADES-7D, LS-STREAK-COUNT-7D,
026135                         LS-STREAK-RESULT-7D.
026140     MOVE ZERO TO WS-CONSEC-WINS-7D WS-CONSEC-LOSSES-7D.
026145     IF LS-STREAK-IS-WIN-7D
026150        MOVE LS-STREAK-LENGTH-7D TO WS-CONSEC-WINS-7D
026155     ELSE
026160        IF LS-STREAK-IS-LOSS-7D
026165           MOVE LS-STREAK-LENGTH-7D TO WS-CONSEC-LOSSES-7D.
026170
026180 410-EXIT.
026190     EXIT.
026195
026300 420-CALL-RISKCHK.
026400
026500     MOVE WS-NOW-HOURS         TO LS-REQ-NOW-DATE-HOURS.
026600     MOVE ZERO                 TO LS-REQ-COOLDOWN-UNTIL.
026700     MOVE WS-CONSEC-WINS-7D    TO LS-REQ-CONSEC-WINS.
026800     MOVE WS-CONSEC-LOSSES-7D  TO LS-REQ-CONSEC-LOSSES.
026900     MOVE LS-STREAK-WIN-SUM-7D TO LS-REQ-WIN-RUN-SUM.
027000     MOVE WS-CURRENT-BALANCE   TO LS-REQ-CURRENT-BALANCE.
027100     MOVE ZERO                 TO LS-REQ-PROPOSED-VALUE.
027200     CALL 'RISKCHK' USING LS-RISK-REQUEST, LS-RISK-RESULT.
027300
027400 420-EXIT.
027500     EXIT.
027600
027700 500-PRINT-BALRPT.
027800
027900     MOVE SPACES TO BL-BREAKDOWN-LINE.
028000     MOVE 'STARTING BALANCE:         ' TO BL-LABEL.
028100     MOVE RL-START-BAL TO BL-AMOUNT.
028300     WRITE BAL-RPT-LINE FROM BL-BREAKDOWN-LINE
028400         AFTER ADVANCING 2 LINES.
028500     MOVE SPACES TO BL-BREAKDOWN-LINE.
028600     MOVE 'BLOTTER P&L:              ' TO BL-LABEL.
028700     MOVE WS-BLOTTER-PNL-SUM TO BL-AMOUNT.
028800     MOVE '(TRADES CLOSED='  TO BL-COUNT-LIT.
028850     MOVE WS-BLOTTER-CLOSED-CNT TO BL-COUNT-NUM.
028870     MOVE ')' TO BL-COUNT-PAREN.
029100     WRITE BAL-RPT-LINE FROM BL-BREAKDOWN-LINE
029200         AFTER ADVANCING 1 LINE.
029300     MOVE SPACES TO BL-BREAKDOWN-LINE.
029400     MOVE 'ADJUSTMENTS:              ' TO BL-LABEL.
029500     MOVE WS-ADJ-SUM TO BL-AMOUNT.
029600     MOVE '(ADJUSTMENTS=   '  TO BL-COUNT-LIT.
029650     MOVE WS-ADJ-CNT TO BL-COUNT-NUM.
029670     MOVE ')' TO BL-COUNT-PAREN.
029900     WRITE BAL-RPT-LINE FROM BL-BREAKDOWN-LINE
030000         AFTER ADVANCING 1 LINE.
030100     MOVE SPACES TO BL-BREAKDOWN-LINE.
030200     MOVE 'CURRENT BALANCE:          ' TO BL-LABEL.
030300     MOVE WS-CURRENT-BALANCE TO BL-AMOUNT.
030500     WRITE BAL-RPT-LINE FROM BL-BREAKDOWN-LINE
030600         AFTER ADVANCING 2 LINES.
030700     MOVE SPACES TO RT-RETURN-LINE.
030800     MOVE WS-RETURN-PCT TO RT-PCT.
030900     WRITE BAL-RPT-LINE FROM RT-RETURN-LINE AFTER ADVANCING 1 LINE.
031000     WRITE BAL-RPT-LINE FROM RH-RISK-HEADING AFTER ADVANCING 2 LINES.
031100     PERFORM 600-WRITE-RISK-LINES THRU 600-EXIT.
031200
031300 500-EXIT.
031400     EXIT.
031500
032000 600-WRITE-RISK-LINES.
032100
032200     MOVE SPACES TO RL-MAXPOS-LINE.
032400     MOVE LS-RES-MAX-POSITION TO RL-MAXPOS-AMT.
032600     WRITE BAL-RPT-LINE FROM RL-MAXPOS-LINE AFTER ADVANCING 1 LINE.
032700     MOVE SPACES TO RL-COUNT-LINE.
032800     MOVE 'CONSECUTIVE WINS:         ' TO RL-COUNT-LABEL.
032900     MOVE WS-CONSEC-WINS TO RL-COUNT-VALUE.
033000     WRITE BAL-RPT-LINE FROM RL-COUNT-LINE AFTER ADVANCING 1 LINE.
033100     MOVE SPACES TO RL-COUNT-LINE.
033200     MOVE 'CONSECUTIVE LOSSES:       ' TO RL-COUNT-LABEL.
033300     MOVE WS-CONSEC-LOSSES TO RL-COUNT-VALUE.
033400     WRITE BAL-RPT-LINE FROM RL-COUNT-LINE AFTER ADVANCING 1 LINE.
033500     MOVE SPACES TO RL-STATUS-LINE.
033700     IF LS-RES-TRADING-BLOCKED
033800        MOVE 'BLOCKED'  TO RL-STATUS-VALUE
033900     ELSE
034000        MOVE 'CLEAR'    TO RL-STATUS-VALUE.
034100     WRITE BAL-RPT-LINE FROM RL-STATUS-LINE AFTER ADVANCING 1 LINE.
034200     MOVE SPACES TO RL-FACTOR-LINE.
034400     MOVE LS-RES-SIZE-FACTOR TO RL-FACTOR-VALUE.
034500     WRITE BAL-RPT-LINE FROM RL-FACTOR-LINE AFTER ADVANCING 1 LINE.
034600
034700 600-EXIT.
034800     EXIT.
034900
035000 800-READ-TRADE.
035100
035200     READ TRADE-FILE-IN
035300         AT END
035400             SET WS-EOF-TRADE TO TRUE.
035500
035600 800-EXIT.
035700     EXIT.
035800
035900 810-READ-ADJUST.
036000
036100     READ ADJUST-FILE
036200         AT END
036300             SET WS-EOF-ADJUST TO TRUE.
036400
036500 810-EXIT.
036600     EXIT.
