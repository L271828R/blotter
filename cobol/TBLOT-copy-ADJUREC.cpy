000100******************************************************************
000200*  TBLOT-COPY-ADJUREC                                            *
000300*  MANUAL BALANCE ADJUSTMENT RECORD - DEPOSITS, WITHDRAWALS, AND *
000400*  EXTERNAL-TRADE P&L THAT DID NOT COME THROUGH THE BLOTTER.     *
000500*  80-BYTE FIXED SEQUENTIAL RECORD (ONE CARD-IMAGE PER ADJUST).  *
000600*----------------------------------------------------------------*
000700*  CHANGE LOG                                                    *
000800*  DATE     BY   TICKET    DESCRIPTION                           *
000900*  -------- ---- --------- -----------------------------------   *
001000*  06-19-91 RFM  TB-0027   ORIGINAL LAYOUT.                       *
001100*  11-30-99 LKF  TB-0058   Y2K - ADJ-DATE EXPANDED TO 9(8).       *
001110*  04-14-03 GAB  TB-0071   LAYOUT REVIEWED UNDER THE STREAK       *
001120*                          WIN-SUM PROJECT - ADJUSTS FILE NOT     *
001130*                          AFFECTED, NO CHANGE REQUIRED.          *
001140*  09-22-06 GAB  TB-0079   ANNUAL PRODUCTION RE-CERTIFICATION -   *
001150*                          LAYOUT REVIEWED, NO CHANGE REQUIRED.   *
001200******************************************************************
001300 01  ADJUSTMENT-RECORD.
001400     05  ADJ-ID                       PIC X(8).
001500     05  ADJ-DATE                     PIC 9(8).
001600     05  ADJ-DATE-BRK REDEFINES ADJ-DATE.
001700         10  ADJ-DATE-CCYY            PIC 9(4).
001800         10  ADJ-DATE-MM              PIC 9(2).
001900         10  ADJ-DATE-DD              PIC 9(2).
002000     05  ADJ-TIME                     PIC 9(6).
002100     05  ADJ-AMOUNT                   PIC S9(7)V99.
002200     05  ADJ-REASON                   PIC X(40).
002300     05  FILLER                       PIC X(9).
