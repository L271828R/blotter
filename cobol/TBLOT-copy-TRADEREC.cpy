000100******************************************************************
000200*  TBLOT-COPY-TRADEREC                                           *
000300*  TRADE MASTER / TRANSACTION RECORD LAYOUT.  ONE TRADE PER      *
000400*  RECORD, UP TO FOUR LEGS PER TRADE (TR-LEG-COUNT TELLS HOW     *
000500*  MANY OF THE FOUR ARE IN USE).  RECORD IS FIXED AT 512 BYTES,  *
000600*  SPACE-PADDED, FOR BOTH THE TRADES INPUT FILE AND THE TRADEOUT *
000700*  OUTPUT FILE.                                                  *
000800*----------------------------------------------------------------*
000900*  CHANGE LOG                                                    *
001000*  DATE     BY   TICKET    DESCRIPTION                           *
001100*  -------- ---- --------- -----------------------------------   *
001200*  03-11-87 WPT  TB-0001   ORIGINAL LAYOUT - 2 LEGS, NO PARTIAL   *
001300*                          CLOSE OR 2-HOUR SNAPSHOT FIELDS.       *
001400*  09-02-89 WPT  TB-0014   WIDENED TR-LEG TABLE TO 4 OCCURS FOR   *
001500*                          IRON CONDOR / 4-LEG SPREAD SUPPORT.    *
001600*  06-19-91 RFM  TB-0027   ADDED TR-ORIG-QTY FOR PARTIAL CLOSE    *
001700*                          CHILD TRADE TRACKING.                 *
001800*  01-08-93 RFM  TB-0033   ADDED TR-PNL-2H / TR-PNL-2H-REC FOR    *
001900*                          OVERNIGHT SPREAD SNAPSHOT RULE.        *
002000*  02-22-95 LKF  TB-0041   ADDED TR-RISK-ECON/EARN/BOND/NOTE      *
002100*                          RISK CHECKLIST FIELDS.                 *
002200*  11-30-99 LKF  TB-0058   Y2K - TR-DATE EXPANDED TO 4-DIGIT      *
002300*                          YEAR (9(8) YYYYMMDD).  WAS 9(6) YYMMDD.*
002400*  04-14-03 GAB  TB-0066   LG-MULT WIDENED TO 9(4) FOR E-MINI     *
002500*                          CONTRACT MULTIPLIERS ABOVE 999.        *
002600******************************************************************
002700 01  TRADE-RECORD.
002750     05  TR-ID                        PIC X(12).
002760     05  TR-ID-BRK REDEFINES TR-ID.
002770         10  TR-ID-BASE               PIC X(8).
002780         10  TR-ID-SFX                PIC X(4).
002800     05  TR-DATE                      PIC 9(8).
002810     05  TR-DATE-BRK REDEFINES TR-DATE.
002820         10  TR-DATE-CCYY             PIC 9(4).
002830         10  TR-DATE-MM               PIC 9(2).
002840         10  TR-DATE-DD               PIC 9(2).
003000     05  TR-TIME                      PIC 9(6).
003010     05  TR-TIME-BRK REDEFINES TR-TIME.
003020         10  TR-TIME-HH               PIC 9(2).
003030         10  TR-TIME-MM               PIC 9(2).
003040         10  TR-TIME-SS               PIC 9(2).
003100     05  TR-TYPE                      PIC X(13).
003200         88  TR-TYPE-FUTURE                VALUE 'FUTURE'.
003300         88  TR-TYPE-OPTION                VALUE 'OPTION'.
003400         88  TR-TYPE-OPTION-SPREAD          VALUE 'OPTION_SPREAD'.
003500     05  TR-STRAT                     PIC X(20).
003600     05  TR-STATUS                    PIC X(6).
003700         88  TR-STATUS-OPEN                VALUE 'OPEN  '.
003800         88  TR-STATUS-CLOSED              VALUE 'CLOSED'.
003900     05  TR-PNL                       PIC S9(7)V99.
004000     05  TR-PNL-2H                    PIC S9(7)V99.
004100     05  TR-PNL-2H-REC                PIC X(1).
004200         88  TR-2H-RECORDED                VALUE 'Y'.
004300         88  TR-2H-NOT-RECORDED            VALUE 'N'.
004400     05  TR-ORIG-QTY                  PIC 9(4).
004500     05  TR-RISK-ECON                 PIC X(1).
004600         88  TR-RISK-ECON-YES              VALUE 'Y'.
004700     05  TR-RISK-EARN                 PIC X(1).
004800         88  TR-RISK-EARN-YES              VALUE 'Y'.
004900     05  TR-RISK-BOND                 PIC X(1).
005000         88  TR-RISK-BOND-YES              VALUE 'Y'.
005100     05  TR-RISK-NOTE                 PIC X(40).
005200     05  TR-LEG-COUNT                 PIC 9(1).
005300     05  TR-LEG OCCURS 4 TIMES INDEXED BY TR-LEG-IDX.
005400         10  LG-SYMBOL                PIC X(16).
005500         10  LG-SIDE                  PIC X(4).
005600             88  LG-SIDE-BUY               VALUE 'BUY '.
005700             88  LG-SIDE-SELL              VALUE 'SELL'.
005800         10  LG-QTY                   PIC 9(4).
005900         10  LG-ENTRY                 PIC S9(5)V9(4).
006000         10  LG-EXIT                  PIC S9(5)V9(4).
006100         10  LG-EXIT-SET              PIC X(1).
006200             88  LG-EXIT-IS-SET            VALUE 'Y'.
006300             88  LG-EXIT-NOT-SET           VALUE 'N'.
006400         10  LG-MULT                  PIC 9(4).
006500         10  LG-ENT-COMM              PIC S9(5)V99.
006600         10  LG-ENT-EXCH              PIC S9(5)V99.
006700         10  LG-ENT-REG               PIC S9(5)V99.
006800         10  LG-EXT-COMM              PIC S9(5)V99.
006900         10  LG-EXT-EXCH              PIC S9(5)V99.
007000         10  LG-EXT-REG               PIC S9(5)V99.
007100     05  FILLER                       PIC X(24).
