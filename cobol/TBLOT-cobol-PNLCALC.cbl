000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PNLCALC.
000300 AUTHOR.        W P TARRANT.
000400 INSTALLATION.  DELTA RIDGE TRADING - DATA PROCESSING.
000500 DATE-WRITTEN.  03-11-87.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800******************************************************************
000900*  PNLCALC - PROFIT AND LOSS CALCULATION ENGINE.                 *
001000*                                                                *
001100*  GIVEN ONE TRADE-RECORD (TRADEREC COPYBOOK SHAPE), COMPUTES    *
001200*  GROSS AND NET PROFIT-AND-LOSS PER LEG AND SUMS THEM TO THE    *
001300*  TRADE LEVEL.  THIS IS A PURE CALCULATION ENGINE - NO FILE     *
001400*  I/O - CALLED BY RECALC, BLOTLIST, AUDIT, PARTCLS, SPRDCLS,    *
001500*  EXPIRE AND PNL2H WHENEVER A TRADE'S P&L HAS TO BE DERIVED     *
001600*  FROM ITS LEGS RATHER THAN TAKEN FROM STORED TR-PNL.           *
001700*                                                                *
001800*  LEG GROSS P&L (ONLY WHEN LG-EXIT-SET):                        *
001900*      (EXIT - ENTRY) * MULTIPLIER * QTY * SIGN                  *
002000*      SIGN IS -1 FOR A SELL LEG, +1 FOR A BUY LEG.               *
002100*  LEG COST TOTAL = ENTRY COMMISSION + ENTRY EXCHANGE +           *
002200*      ENTRY REGULATORY, PLUS THE THREE EXIT COMPONENTS WHEN      *
002300*      EXIT COSTS EXIST (LG-EXIT-SET).                            *
002400*  LEG NET P&L = GROSS - LEG COST TOTAL.                          *
002500*  TRADE GROSS/NET = SUM OVER LEGS; UNDEFINED (PN-PNL-UNDEFINED   *
002600*      SET TO 'Y') IF ANY LEG USED (SUBSCRIPT <= TR-LEG-COUNT)    *
002700*      LACKS AN EXIT.  TRADE COST TOTAL IS ALWAYS DEFINED - ENTRY *
002800*      COSTS ARE ALREADY INCURRED EVEN WHILE A TRADE IS OPEN.     *
002900*----------------------------------------------------------------*
003000*  CHANGE LOG                                                    *
003100*  DATE     BY   TICKET    DESCRIPTION                           *
003200*  -------- ---- --------- -----------------------------------   *
003300*  03-11-87 WPT  TB-0001   ORIGINAL ENGINE - 2 LEGS.              *
003400*  09-02-89 WPT  TB-0014   WIDENED LEG SCAN TO 4 OCCURS.          *
003500*  01-08-93 RFM  TB-0033   STOPPED SUMMING BEYOND TR-LEG-COUNT -  *
003600*                          UNUSED LEG SLOTS WERE POLLUTING GROSS. *
003700*  11-30-99 LKF  TB-0058   Y2K REVIEW - NO DATE MATH IN THIS      *
003800*                          PROGRAM, NO CHANGE REQUIRED.           *
003810*  04-14-03 GAB  TB-0069   REVIEWED UNDER THE STREAK WIN-SUM      *
003820*                          PROJECT - CALLING INTERFACE            *
003830*                          UNCHANGED, NO CODE CHANGE REQUIRED.    *
003900******************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.   IBM-390.
004300 OBJECT-COMPUTER.   IBM-390.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600 DATA DIVISION.
004700 WORKING-STORAGE SECTION.
004800 01  WS-PGM-SWITCHES.
004900     05  WS-LEG-HAS-NO-EXIT-SW        PIC X(3) VALUE 'NO '.
005000         88  WS-LEG-HAS-NO-EXIT            VALUE 'YES'.
005050     05  FILLER                       PIC X(2).
005100 01  WS-WORK-FIELDS.
005200     05  WS-LEG-SIGN                  PIC S9(1)       VALUE +1.
005300     05  WS-LEG-PRICE-MOVE            PIC S9(5)V9(4)  VALUE ZERO.
005400     05  WS-LEG-GROSS                 PIC S9(9)V99    VALUE ZERO.
005500     05  WS-LEG-ENTRY-COST            PIC S9(5)V99    VALUE ZERO.
005600     05  WS-LEG-EXIT-COST             PIC S9(5)V99    VALUE ZERO.
005700     05  WS-LEG-COST-TOTAL            PIC S9(6)V99    VALUE ZERO.
005800     05  WS-LEG-NET                   PIC S9(9)V99    VALUE ZERO.
005900     05  WS-LEG-SUB                   PIC 9(1) COMP-3 VALUE ZERO.
005950     05  FILLER                       PIC X(2).
006000 01  WS-ACCUMULATORS.
006100     05  WS-TRADE-GROSS               PIC S9(9)V99 COMP-3 VALUE 0.
006200     05  WS-TRADE-COST                PIC S9(9)V99 COMP-3 VALUE 0.
006300     05  WS-TRADE-NET                 PIC S9(9)V99 COMP-3 VALUE 0.
006400     05  WS-LEGS-SCANNED              PIC 9(1)     COMP-3 VALUE 0.
006450     05  FILLER                       PIC X(2).
006500 01  FILLER                           PIC X(10).
006600 LINKAGE SECTION.
006700 COPY TBLOT-COPY-TRADEREC.
006800 01  LS-LEG-RESULTS.
006900     05  LS-LEG-GROSS OCCURS 4 TIMES   PIC S9(9)V99.
007000     05  LS-LEG-COST  OCCURS 4 TIMES   PIC S9(5)V99.
007100     05  LS-LEG-NET   OCCURS 4 TIMES   PIC S9(9)V99.
007200     05  FILLER                        PIC X(6).
007300 01  LS-TRADE-RESULTS.
007400     05  LS-TRADE-GROSS               PIC S9(9)V99.
007500     05  LS-TRADE-COST                PIC S9(9)V99.
007600     05  LS-TRADE-NET                 PIC S9(9)V99.
007700     05  LS-PNL-UNDEFINED             PIC X(1).
007800         88  LS-PNL-IS-UNDEFINED          VALUE 'Y'.
007900         88  LS-PNL-IS-DEFINED            VALUE 'N'.
008000     05  FILLER                       PIC X(4).
008100 PROCEDURE DIVISION USING TRADE-RECORD, LS-LEG-RESULTS,
008200                          LS-TRADE-RESULTS.
008300
008400 000-MAINLINE.
008500
008600     PERFORM 050-INIT-RESULTS THRU 050-EXIT.
008700     PERFORM 100-CALC-LEG-PNL THRU 100-EXIT
008800         VARYING WS-LEG-SUB FROM 1 BY 1
008900         UNTIL WS-LEG-SUB > TR-LEG-COUNT.
009000     PERFORM 200-SUM-TRADE-PNL THRU 200-EXIT.
009100     GOBACK.
009200
009300 050-INIT-RESULTS.
009400
009500     MOVE 'NO ' TO WS-LEG-HAS-NO-EXIT-SW.
009600     MOVE ZERO TO WS-TRADE-GROSS WS-TRADE-COST WS-TRADE-NET.
009700     MOVE SPACES TO LS-PNL-UNDEFINED.
009800     MOVE ZERO TO LS-TRADE-GROSS LS-TRADE-COST LS-TRADE-NET.
009900     PERFORM 060-CLEAR-LEG-RESULT THRU 060-EXIT
010000         VARYING WS-LEGS-SCANNED FROM 1 BY 1
010100         UNTIL WS-LEGS-SCANNED > 4.
010400
010600 050-EXIT.
010700     EXIT.
010750
010760 060-CLEAR-LEG-RESULT.
010770
010780     MOVE ZERO TO LS-LEG-GROSS (WS-LEGS-SCANNED)
010790                  LS-LEG-COST  (WS-LEGS-SCANNED)
010795                  LS-LEG-NET   (WS-LEGS-SCANNED).
010798
010799 060-EXIT.
010800     EXIT.
010850
010900 100-CALC-LEG-PNL.
011000
011100     IF LG-SIDE-SELL (WS-LEG-SUB)
011200        MOVE -1 TO WS-LEG-SIGN
011300     ELSE
011400        MOVE +1 TO WS-LEG-SIGN.
011500
011600     MOVE ZERO TO WS-LEG-ENTRY-COST WS-LEG-EXIT-COST
011700                  WS-LEG-COST-TOTAL WS-LEG-GROSS WS-LEG-NET.
011800
011900     COMPUTE WS-LEG-ENTRY-COST ROUNDED =
012000             LG-ENT-COMM (WS-LEG-SUB) + LG-ENT-EXCH (WS-LEG-SUB)
012100                                      + LG-ENT-REG  (WS-LEG-SUB).
012200
012300     IF LG-EXIT-IS-SET (WS-LEG-SUB)
012400        COMPUTE WS-LEG-EXIT-COST ROUNDED =
012500                LG-EXT-COMM (WS-LEG-SUB) + LG-EXT-EXCH (WS-LEG-SUB)
012600                                         + LG-EXT-REG (WS-LEG-SUB)
012700        COMPUTE WS-LEG-PRICE-MOVE =
012800                LG-EXIT (WS-LEG-SUB) - LG-ENTRY (WS-LEG-SUB)
012900        COMPUTE WS-LEG-GROSS ROUNDED =
013000                WS-LEG-PRICE-MOVE * LG-MULT (WS-LEG-SUB)
013100                                  * LG-QTY (WS-LEG-SUB)
013200                                  * WS-LEG-SIGN
013300     ELSE
013400        MOVE 'YES' TO WS-LEG-HAS-NO-EXIT-SW.
013500
013600     COMPUTE WS-LEG-COST-TOTAL ROUNDED =
013700             WS-LEG-ENTRY-COST + WS-LEG-EXIT-COST.
013800     COMPUTE WS-LEG-NET ROUNDED = WS-LEG-GROSS - WS-LEG-COST-TOTAL.
013900
014000     MOVE WS-LEG-GROSS TO LS-LEG-GROSS (WS-LEG-SUB).
014100     MOVE WS-LEG-COST-TOTAL TO LS-LEG-COST (WS-LEG-SUB).
014200     MOVE WS-LEG-NET TO LS-LEG-NET (WS-LEG-SUB).
014300
014400     ADD WS-LEG-COST-TOTAL TO WS-TRADE-COST.
014500     IF LG-EXIT-IS-SET (WS-LEG-SUB)
014600        ADD WS-LEG-GROSS TO WS-TRADE-GROSS
014700        ADD WS-LEG-NET   TO WS-TRADE-NET.
014800
014900 100-EXIT.
015000     EXIT.
015100
015200 200-SUM-TRADE-PNL.
015300
015400     MOVE WS-TRADE-COST TO LS-TRADE-COST.
015500     IF WS-LEG-HAS-NO-EXIT
015600        SET LS-PNL-IS-UNDEFINED TO TRUE
015700        MOVE ZERO TO LS-TRADE-GROSS LS-TRADE-NET
015800     ELSE
015900        SET LS-PNL-IS-DEFINED TO TRUE
016000        MOVE WS-TRADE-GROSS TO LS-TRADE-GROSS
016100        MOVE WS-TRADE-NET   TO LS-TRADE-NET.
016200
016300 200-EXIT.
016400     EXIT.
