000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    EXPIRE.
000300 AUTHOR.        R F MARCHETTI.
000400 INSTALLATION.  DELTA RIDGE TRADING - DATA PROCESSING.
000500 DATE-WRITTEN.  06-19-91.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800******************************************************************
000900*  EXPIRE - OPTION EXPIRATION PROCESSOR.                         *
001000*                                                                *
001100*  HANDLES A LEG (OR A WHOLE SPREAD) RUNNING OUT THE CLOCK        *
001200*  WORTHLESS AT EXPIRATION.  TWO PATHS -                         *
001300*    SPREAD EXPIRY  - EVERY STILL-OPEN LEG IS MARKED EXIT 0.00,   *
001400*                     NO EXIT COST IS CHARGED (THE DESK DOES NOT  *
001500*                     PAY A TICKET FEE ON A WORTHLESS EXPIRY).    *
001600*    SINGLE-LEG      - THE ONE NAMED LEG IS MARKED EXIT 0.00 AND  *
001700*       EXPIRY          CHARGED ITS NORMAL COSTCALC EXIT FEE, THE *
001800*                     SAME AS A REGULAR CLOSE.                    *
001900*  A SPREAD EXPIRY IS REFUSED IF THE TRADE HAS FEWER THAN TWO      *
002000*  LEGS OR HAS NO OPEN LEG LEFT TO EXPIRE.  ONCE NO LEG REMAINS    *
002100*  OPEN THE TRADE IS CLOSED AND PNLCALC IS CALLED FOR THE FINAL    *
002200*  NUMBERS.                                                       *
002300*----------------------------------------------------------------*
002400*  CHANGE LOG                                                    *
002500*  DATE     BY   TICKET    DESCRIPTION                           *
002600*  -------- ---- --------- -----------------------------------   *
002700*  06-19-91 RFM  TB-0027   ORIGINAL SINGLE-LEG EXPIRY ONLY.       *
002800*  01-08-93 RFM  TB-0033   ADDED SPREAD EXPIRY PATH AND THE       *
002900*                          FEWER-THAN-TWO-LEGS / NO-OPEN-LEG      *
003000*                          REFUSAL EDIT.                          *
003100*  11-30-99 LKF  TB-0058   Y2K - NO DATE FIELDS TOUCHED HERE BUT   *
003200*                          REVIEWED FOR THE SHOP-WIDE SWEEP.       *
003210*  04-14-03 GAB  TB-0067   REVIEWED UNDER THE STREAK WIN-SUM      *
003220*                          PROJECT - EXPIRE CALLS PNLCALC         *
003230*                          UNCHANGED, NO CODE CHANGE REQUIRED.    *
003300******************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER.   IBM-390.
003700 OBJECT-COMPUTER.   IBM-390.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000 DATA DIVISION.
004100 WORKING-STORAGE SECTION.
004200 01  WS-PGM-SWITCHES.
004300     05  WS-OPEN-LEG-SW               PIC X(3) VALUE 'NO '.
004400         88  WS-TRADE-HAS-OPEN-LEG        VALUE 'YES'.
004500     05  WS-ALL-CLOSED-SW             PIC X(3) VALUE 'YES'.
004600         88  WS-ALL-LEGS-CLOSED           VALUE 'YES'.
004650     05  FILLER                       PIC X(2).
004700 01  WS-WORK-FIELDS.
004800     05  WS-LEG-SUB                   PIC 9(1) COMP-3 VALUE 0.
004900     05  WS-OPEN-LEG-COUNT            PIC 9(1) COMP-3 VALUE 0.
004950     05  FILLER                       PIC X(2).
005000 01  LS-COST-REQUEST-WS.
005100     05  WS-CR-CLASS                  PIC X(13).
005200     05  WS-CR-QTY                    PIC 9(4).
005300     05  FILLER                       PIC X(6).
005400 01  LS-COST-RESULT-WS.
005500     05  WS-CR-COMM                   PIC S9(5)V99.
005600     05  WS-CR-EXCH                   PIC S9(5)V99.
005700     05  WS-CR-REG                    PIC S9(5)V99.
005800     05  WS-CR-NOT-FOUND-SW           PIC X(1).
005900     05  FILLER                       PIC X(7).
006000 01  LS-PNL-LEG-RESULTS-WS.
006100     05  WS-PNL-LEG-GROSS OCCURS 4    PIC S9(9)V99.
006200     05  WS-PNL-LEG-COST  OCCURS 4    PIC S9(5)V99.
006300     05  WS-PNL-LEG-NET   OCCURS 4    PIC S9(9)V99.
006400     05  FILLER                       PIC X(6).
006500 01  LS-PNL-TRADE-RESULTS-WS.
006600     05  WS-PNL-TRADE-GROSS           PIC S9(9)V99.
006700     05  WS-PNL-TRADE-COST            PIC S9(9)V99.
006800     05  WS-PNL-TRADE-NET             PIC S9(9)V99.
006900     05  WS-PNL-UNDEFINED-SW          PIC X(1).
007000     05  FILLER                       PIC X(4).
007100 01  FILLER                           PIC X(12).
007200 LINKAGE SECTION.
007300 COPY TBLOT-COPY-TRADEREC.
007500 01  LS-EXPIRE-REQUEST.
007600     05  LS-REQ-MODE                  PIC X(1).
007700         88  LS-REQ-MODE-SPREAD           VALUE 'S'.
007800         88  LS-REQ-MODE-SINGLE           VALUE '1'.
007900     05  LS-REQ-LEG-NUM               PIC 9(1).
008000     05  FILLER                       PIC X(5).
008100 01  LS-EXPIRE-RESULT.
008200     05  LS-RES-REJECT-SW             PIC X(1).
008300         88  LS-RES-REJECTED              VALUE 'Y'.
008400     05  LS-RES-REJECT-REASON         PIC X(40).
008500     05  LS-RES-GROSS                 PIC S9(9)V99.
008600     05  LS-RES-COST                  PIC S9(9)V99.
008700     05  LS-RES-NET                   PIC S9(9)V99.
008800     05  LS-RES-LEG-NET OCCURS 4      PIC S9(9)V99.
008900     05  FILLER                       PIC X(10).
009000 PROCEDURE DIVISION USING TRADE-RECORD, LS-EXPIRE-REQUEST,
009100                          LS-EXPIRE-RESULT.
009200
009300 000-MAINLINE.
009400
009500     MOVE 'N' TO LS-RES-REJECT-SW.
009600     MOVE SPACES TO LS-RES-REJECT-REASON.
009700     IF LS-REQ-MODE-SPREAD
009800        PERFORM 050-CK-SPREAD-ELIGIBLE THRU 050-EXIT.
009900     IF LS-REQ-MODE-SPREAD AND NOT LS-RES-REJECTED
010000        PERFORM 100-EXPIRE-SPREAD-LEGS THRU 100-EXIT.
010100     IF LS-REQ-MODE-SINGLE
010200        PERFORM 200-EXPIRE-SINGLE-LEG THRU 200-EXIT.
010300     IF LS-RES-REJECTED
010400        GOBACK.
010500     PERFORM 300-CK-TRADE-CLOSED THRU 300-EXIT.
010600     IF TR-STATUS-CLOSED
010700        PERFORM 400-PRICE-FINAL-TRADE THRU 400-EXIT.
010800     GOBACK.
010900
011000 050-CK-SPREAD-ELIGIBLE.
011100
011200     MOVE ZERO TO WS-OPEN-LEG-COUNT.
011300     PERFORM 060-COUNT-ONE-LEG THRU 060-EXIT
011400         VARYING WS-LEG-SUB FROM 1 BY 1
011500         UNTIL WS-LEG-SUB > TR-LEG-COUNT.
011600     IF TR-LEG-COUNT < 2
011700        MOVE 'Y' TO LS-RES-REJECT-SW
011800        MOVE 'SPREAD EXPIRY NEEDS AT LEAST TWO LEGS'
011900             TO LS-RES-REJECT-REASON
012000     ELSE
012100        IF WS-OPEN-LEG-COUNT = ZERO
012200           MOVE 'Y' TO LS-RES-REJECT-SW
012300           MOVE 'NO OPEN LEG LEFT TO EXPIRE'
012400                TO LS-RES-REJECT-REASON.
012500
012600 050-EXIT.
012700     EXIT.
012800
012900 060-COUNT-ONE-LEG.
013000
013100     IF LG-EXIT-NOT-SET (WS-LEG-SUB)
013200        ADD 1 TO WS-OPEN-LEG-COUNT.
013300
013400 060-EXIT.
013500     EXIT.
013600
013700 100-EXPIRE-SPREAD-LEGS.
013800
013900     PERFORM 110-EXPIRE-ONE-LEG THRU 110-EXIT
014000         VARYING WS-LEG-SUB FROM 1 BY 1
014100         UNTIL WS-LEG-SUB > TR-LEG-COUNT.
014200
014300 100-EXIT.
014400     EXIT.
014500
014600 110-EXPIRE-ONE-LEG.
014700
014800     IF LG-EXIT-NOT-SET (WS-LEG-SUB)
014900        MOVE ZERO TO LG-EXIT (WS-LEG-SUB)
015000        MOVE ZERO TO LG-EXT-COMM (WS-LEG-SUB)
015100                     LG-EXT-EXCH (WS-LEG-SUB)
015200                     LG-EXT-REG  (WS-LEG-SUB)
015300        SET LG-EXIT-IS-SET (WS-LEG-SUB) TO TRUE.
015400
015500 110-EXIT.
015600     EXIT.
015700
015800 200-EXPIRE-SINGLE-LEG.
015900
016000     MOVE ZERO TO LG-EXIT (LS-REQ-LEG-NUM).
016100     MOVE TR-TYPE               TO WS-CR-CLASS.
016200     MOVE LG-QTY (LS-REQ-LEG-NUM) TO WS-CR-QTY.
016300     CALL 'COSTCALC' USING LS-COST-REQUEST-WS, LS-COST-RESULT-WS.
016400     MOVE WS-CR-COMM TO LG-EXT-COMM (LS-REQ-LEG-NUM).
016500     MOVE WS-CR-EXCH TO LG-EXT-EXCH (LS-REQ-LEG-NUM).
016600     MOVE WS-CR-REG  TO LG-EXT-REG  (LS-REQ-LEG-NUM).
016700     SET LG-EXIT-IS-SET (LS-REQ-LEG-NUM) TO TRUE.
016800
016900 200-EXIT.
017000     EXIT.
017100
017200 300-CK-TRADE-CLOSED.
017300
017400     SET WS-ALL-LEGS-CLOSED TO TRUE.
017500     PERFORM 310-CK-ONE-LEG THRU 310-EXIT
017600         VARYING WS-LEG-SUB FROM 1 BY 1
017700         UNTIL WS-LEG-SUB > TR-LEG-COUNT.
017800     IF WS-ALL-LEGS-CLOSED
017900        SET TR-STATUS-CLOSED TO TRUE.
018000
018100 300-EXIT.
018200     EXIT.
018300
018400 310-CK-ONE-LEG.
018500
018600     IF LG-EXIT-NOT-SET (WS-LEG-SUB)
018700        MOVE 'NO ' TO WS-ALL-CLOSED-SW.
018800
018900 310-EXIT.
019000     EXIT.
019100
019200 400-PRICE-FINAL-TRADE.
019300
019400     CALL 'PNLCALC' USING TRADE-RECORD, LS-PNL-LEG-RESULTS-WS,
019500          LS-PNL-TRADE-RESULTS-WS.
019600     MOVE WS-PNL-TRADE-NET TO TR-PNL.
019700     MOVE WS-PNL-TRADE-GROSS TO LS-RES-GROSS.
019800     MOVE WS-PNL-TRADE-COST  TO LS-RES-COST.
019900     MOVE WS-PNL-TRADE-NET   TO LS-RES-NET.
020000     PERFORM 410-MOVE-ONE-LEG-NET THRU 410-EXIT
020100         VARYING WS-LEG-SUB FROM 1 BY 1
020200         UNTIL WS-LEG-SUB > TR-LEG-COUNT.
020300
020400 400-EXIT.
020500     EXIT.
020600
020700 410-MOVE-ONE-LEG-NET.
020800
020900     MOVE WS-PNL-LEG-NET (WS-LEG-SUB)
021000         TO LS-RES-LEG-NET (WS-LEG-SUB).
021100
021200 410-EXIT.
021300     EXIT.
