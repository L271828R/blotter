000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    RECALC.
000300 AUTHOR.        W P TARRANT.
000400 INSTALLATION.  DELTA RIDGE TRADING - DATA PROCESSING.
000500 DATE-WRITTEN.  03-11-87.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800******************************************************************
000900*  RECALC - NIGHTLY P&L RECALCULATION PASS.                      *
001000*                                                                *
001100*  READS THE TRADE MASTER SEQUENTIALLY.  FOR EVERY CLOSED TRADE   *
001200*  WITH ALL LEGS EXITED, CALLS PNLCALC TO RE-DERIVE NET P&L.  IF  *
001300*  THE RECOMPUTED VALUE DIFFERS FROM THE STORED TR-PNL, THE OLD   *
001400*  AND NEW VALUES ARE REPORTED TO SYSOUT, TR-PNL IS REPLACED, AND *
001500*  A CORRECTION COUNTER IS BUMPED.  OPEN TRADES AND CLOSED TRADES *
001600*  MISSING AN EXIT ON SOME LEG PASS THROUGH UNCHANGED.  WRITES    *
001700*  THE REFRESHED MASTER TO TRADEOUT AND DISPLAYS A FINAL COUNT.   *
001800*----------------------------------------------------------------*
001900*  CHANGE LOG                                                    *
002000*  DATE     BY   TICKET    DESCRIPTION                           *
002100*  -------- ---- --------- -----------------------------------   *
002200*  03-11-87 WPT  TB-0001   ORIGINAL RECALC PASS.                  *
002300*  01-08-93 RFM  TB-0033   SKIP CLOSED TRADES WITH AN UNEXITED    *
002400*                          LEG INSTEAD OF ABENDING ON UNDEFINED   *
002500*                          P&L.                                  *
002600*  11-30-99 LKF  TB-0058   Y2K REVIEW - NO DATE MATH IN THIS      *
002700*                          PROGRAM, NO CHANGE REQUIRED.           *
002710*  04-14-03 GAB  TB-0070   REVIEWED UNDER THE STREAK WIN-SUM      *
002720*                          PROJECT - RECALC PASS UNCHANGED,       *
002730*                          NO CODE CHANGE REQUIRED.               *
002800******************************************************************
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER.   IBM-390.
003200 OBJECT-COMPUTER.   IBM-390.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700     SELECT TRADE-FILE-IN  ASSIGN TO TRADES
003800         FILE STATUS IS WS-TRADE-IN-STATUS.
003900     SELECT TRADE-FILE-OUT ASSIGN TO TRADEOUT.
004000 DATA DIVISION.
004100 FILE SECTION.
004200 FD  TRADE-FILE-IN
004300     RECORD CONTAINS 512 CHARACTERS.
004400 COPY TBLOT-COPY-TRADEREC.
004500 FD  TRADE-FILE-OUT
004600     RECORD CONTAINS 512 CHARACTERS.
004700 01  TRADE-RECORD-OUT                 PIC X(512).
004800 WORKING-STORAGE SECTION.
004900 01  WS-PGM-SWITCHES.
005000     05  WS-EOF-TRADE-SW              PIC X(3) VALUE 'NO '.
005100         88  WS-EOF-TRADE                 VALUE 'YES'.
005200     05  WS-TRADE-IN-STATUS           PIC X(2) VALUE '00'.
005300     05  WS-ALL-LEGS-EXITED-SW        PIC X(3) VALUE 'YES'.
005400         88  WS-ALL-LEGS-EXITED           VALUE 'YES'.
005450     05  FILLER                       PIC X(2).
005500 01  WS-WORK-FIELDS.
005600     05  WS-LEG-SUB                   PIC 9(1)  COMP-3 VALUE 0.
005700     05  WS-OLD-PNL                   PIC S9(7)V99 COMP-3 VALUE 0.
005800     05  WS-NEW-PNL                   PIC S9(7)V99 COMP-3 VALUE 0.
005850     05  FILLER                       PIC X(2).
005900 01  WS-DISPLAY-LINE.
006000     05  DISP-TR-ID                   PIC X(12).
006100     05  FILLER                       PIC X(2) VALUE ': '.
006200     05  DISP-OLD-PNL                 PIC -(6)9.99.
006300     05  FILLER                       PIC X(5) VALUE ' -->  '.
006400     05  DISP-NEW-PNL                 PIC -(6)9.99.
006500 01  WS-ACCUMULATORS.
006600     05  WS-TRADE-COUNT               PIC 9(5)  COMP-3 VALUE 0.
006700     05  WS-CORRECTION-COUNT          PIC 9(5)  COMP-3 VALUE 0.
006750     05  FILLER                       PIC X(2).
006800 01  FILLER                           PIC X(12).
006900 01  LS-LEG-RESULTS.
007000     05  LS-LEG-GROSS OCCURS 4 TIMES   PIC S9(9)V99.
007100     05  LS-LEG-COST  OCCURS 4 TIMES   PIC S9(5)V99.
007200     05  LS-LEG-NET   OCCURS 4 TIMES   PIC S9(9)V99.
007300     05  FILLER                        PIC X(6).
007400 01  LS-TRADE-RESULTS.
007500     05  LS-TRADE-GROSS               PIC S9(9)V99.
007600     05  LS-TRADE-COST                PIC S9(9)V99.
007700     05  LS-TRADE-NET                 PIC S9(9)V99.
007800     05  LS-PNL-UNDEFINED             PIC X(1).
007900         88  LS-PNL-IS-UNDEFINED          VALUE 'Y'.
008000     05  FILLER                       PIC X(4).
008100 PROCEDURE DIVISION.
008200
008300 000-MAINLINE.
008400
008500     OPEN INPUT  TRADE-FILE-IN
008600          OUTPUT TRADE-FILE-OUT.
008700     PERFORM 800-READ-TRADE THRU 800-EXIT.
008800     PERFORM 100-PROCESS-TRADE THRU 100-EXIT
008900         UNTIL WS-EOF-TRADE.
009000     CLOSE TRADE-FILE-IN TRADE-FILE-OUT.
009100     DISPLAY 'RECALC - TRADES READ    : ' WS-TRADE-COUNT.
009200     DISPLAY 'RECALC - CORRECTIONS MADE: ' WS-CORRECTION-COUNT.
009300     MOVE ZERO TO RETURN-CODE.
009400     GOBACK.
009500
009600 100-PROCESS-TRADE.
009700
009800     ADD 1 TO WS-TRADE-COUNT.
009900     IF TR-STATUS-CLOSED
010000        PERFORM 110-CHECK-ALL-EXITED THRU 110-EXIT
010100        IF WS-ALL-LEGS-EXITED
010200           PERFORM 200-RECALC-ONE-TRADE THRU 200-EXIT.
010300     MOVE TRADE-RECORD TO TRADE-RECORD-OUT.
010400     WRITE TRADE-RECORD-OUT.
010500     PERFORM 800-READ-TRADE THRU 800-EXIT.
010600
010700 100-EXIT.
010800     EXIT.
010900
011000 110-CHECK-ALL-EXITED.
011100
011200     MOVE 'YES' TO WS-ALL-LEGS-EXITED-SW.
011300     PERFORM 120-CHECK-ONE-LEG THRU 120-EXIT
011400         VARYING WS-LEG-SUB FROM 1 BY 1
011500         UNTIL WS-LEG-SUB > TR-LEG-COUNT
011600            OR NOT WS-ALL-LEGS-EXITED.
011700
011800 110-EXIT.
011900     EXIT.
012000
012100 120-CHECK-ONE-LEG.
012200
012300     IF LG-EXIT-NOT-SET (WS-LEG-SUB)
012400        MOVE 'NO ' TO WS-ALL-LEGS-EXITED-SW.
012500
012600 120-EXIT.
012700     EXIT.
012800
012900 200-RECALC-ONE-TRADE.
013000
013100     CALL 'PNLCALC' USING TRADE-RECORD, LS-LEG-RESULTS,
013200                          LS-TRADE-RESULTS.
013300     IF NOT LS-PNL-IS-UNDEFINED
013400        MOVE TR-PNL TO WS-OLD-PNL
013500        MOVE LS-TRADE-NET TO WS-NEW-PNL
013600        IF WS-OLD-PNL NOT EQUAL TO WS-NEW-PNL
013700           MOVE TR-ID TO DISP-TR-ID
013800           MOVE WS-OLD-PNL TO DISP-OLD-PNL
013900           MOVE WS-NEW-PNL TO DISP-NEW-PNL
014000           DISPLAY WS-DISPLAY-LINE
014100           MOVE WS-NEW-PNL TO TR-PNL
014200           ADD 1 TO WS-CORRECTION-COUNT.
014300
014400 200-EXIT.
014500     EXIT.
014600
014700 800-READ-TRADE.
014800
014900     READ TRADE-FILE-IN
015000         AT END
015100             SET WS-EOF-TRADE TO TRUE.
015200
015300 800-EXIT.
015400     EXIT.
