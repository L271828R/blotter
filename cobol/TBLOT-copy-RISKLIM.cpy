000100******************************************************************
000200*  TBLOT-COPY-RISKLIM                                            *
000300*  RISK-LIMITS CONFIGURATION - SINGLE WORKING-STORAGE RECORD,    *
000400*  NOT A FILE.  VALUE CLAUSES CARRY THE DESK'S STANDING DEFAULTS;*
000500*  RISKCHK AND BALANCE WORK DIRECTLY AGAINST THIS COPYBOOK.      *
000600*----------------------------------------------------------------*
000700*  CHANGE LOG                                                    *
000800*  DATE     BY   TICKET    DESCRIPTION                           *
000900*  -------- ---- --------- -----------------------------------   *
001000*  01-08-93 RFM  TB-0033   ORIGINAL LAYOUT - HOT-HAND AND         *
001100*                          POSITION-SIZE LIMITS ONLY.             *
001200*  02-22-95 LKF  TB-0041   ADDED RL-LOSS-THRESH FOR THE LOSS-     *
001300*                          STREAK SIZE-REDUCTION RULE.            *
001310*  04-14-03 GAB  TB-0073   LAYOUT REVIEWED UNDER THE STREAK       *
001320*                          WIN-SUM PROJECT - LIMITS FIELDS NOT    *
001330*                          AFFECTED, NO CHANGE REQUIRED.          *
001400******************************************************************
001500 01  RISK-LIMITS-RECORD.
001600     05  RL-START-BAL                 PIC S9(7)V99 VALUE +10000.00.
001700     05  RL-MAX-POS-PCT               PIC 9(3)     VALUE 033.
001800     05  RL-HOT-THRESH                PIC 9(2)     VALUE 04.
001900     05  RL-COOL-HOURS                PIC 9(3)     VALUE 024.
002000     05  RL-LOSS-THRESH               PIC 9(2)     VALUE 03.
002100     05  FILLER                       PIC X(10)    VALUE SPACES.
