000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    COSTCALC.
000300 AUTHOR.        W P TARRANT.
000400 INSTALLATION.  DELTA RIDGE TRADING - DATA PROCESSING.
000500 DATE-WRITTEN.  03-11-87.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800******************************************************************
000900*  COSTCALC - COMMISSION, EXCHANGE AND REGULATORY FEE ENGINE.    *
001000*                                                                *
001100*  GIVEN AN INSTRUMENT CLASS AND A QUANTITY, RETURNS THE THREE   *
001200*  COST COMPONENTS FOR ONE FILL (ONE SIDE OF ONE LEG).  OWNS THE *
001300*  COST-RATE-TABLE (COPY TBLOT-COPY-COSTTAB) - LOADS IT FROM THE *
001400*  COSTRATE FILE ON THE FIRST CALL OF A RUN, FALLING BACK TO THE *
001500*  DESK'S STANDING DEFAULT RATES IF THE FILE IS EMPTY OR ABSENT. *
001600*  OPTION_SPREAD TRADES CHARGE THE OPTION ROW - THERE IS NO      *
001700*  SEPARATE SPREAD RATE.  UNKNOWN CLASSES COST ZERO AND ARE      *
001800*  FLAGGED BACK TO THE CALLER ON LS-CLASS-NOT-FOUND.             *
001900*----------------------------------------------------------------*
002000*  CHANGE LOG                                                    *
002100*  DATE     BY   TICKET    DESCRIPTION                           *
002200*  -------- ---- --------- -----------------------------------   *
002300*  03-11-87 WPT  TB-0001   ORIGINAL ENGINE - FUTURE RATE ONLY.    *
002400*  09-02-89 WPT  TB-0014   ADDED OPTION RATE ROW.                 *
002500*  04-14-03 GAB  TB-0066   TABLE NOW LOADED FROM COSTRATE FILE ON *
002600*                          FIRST CALL INSTEAD OF BEING HARD-WIRED.*
002700*                          DEFAULT ROWS KEPT AS FALLBACK.         *
002710*  09-22-06 GAB  TB-0077   ANNUAL PRODUCTION RE-CERTIFICATION -   *
002720*                          RATE-TABLE LOAD AND OPTION_SPREAD      *
002730*                          FALLBACK LOGIC REVIEWED, NO CODE       *
002740*                          CHANGE REQUIRED.                       *
002800******************************************************************
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER.   IBM-390.
003200 OBJECT-COMPUTER.   IBM-390.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700     SELECT COST-RATE-FILE  ASSIGN TO COSTRATE
003800         FILE STATUS IS WS-COSTRATE-STATUS.
003900 DATA DIVISION.
004000 FILE SECTION.
004100 FD  COST-RATE-FILE
004200     RECORD CONTAINS 30 CHARACTERS.
004300 COPY TBLOT-COPY-COSTTAB.
004400 WORKING-STORAGE SECTION.
004500 01  WS-PGM-SWITCHES.
004600     05  WS-TABLE-LOADED-SW           PIC X(3) VALUE 'NO '.
004700         88  WS-TABLE-LOADED              VALUE 'YES'.
004800     05  WS-COSTRATE-STATUS           PIC X(2) VALUE '00'.
004900         88  WS-COSTRATE-OK                VALUE '00'.
005000         88  WS-COSTRATE-EOF               VALUE '10'.
005050     05  FILLER                       PIC X(2).
005100 01  WS-WORK-FIELDS.
005200     05  WS-LOAD-SUB                  PIC 9(1) COMP-3 VALUE 0.
005300     05  WS-FOUND-SUB                 PIC 9(1) COMP-3 VALUE 0.
005350     05  FILLER                       PIC X(2).
005400 01  FILLER                           PIC X(12).
005500 LINKAGE SECTION.
005600 01  LS-COST-REQUEST.
005700     05  LS-REQ-CLASS                 PIC X(13).
005800         88  LS-REQ-IS-FUTURE              VALUE 'FUTURE'.
005900         88  LS-REQ-IS-OPTION              VALUE 'OPTION'.
006000         88  LS-REQ-IS-OPT-SPREAD          VALUE 'OPTION_SPREAD'.
006050     05  LS-REQ-CLASS-BRK REDEFINES LS-REQ-CLASS.
006060         10  LS-REQ-CLASS-ROOT        PIC X(6).
006070         10  LS-REQ-CLASS-SFX         PIC X(7).
006100     05  LS-REQ-QTY                   PIC 9(4).
006200     05  FILLER                       PIC X(6).
006300 01  LS-COST-RESULT.
006400     05  LS-RES-COMM                  PIC S9(5)V99.
006500     05  LS-RES-EXCH                  PIC S9(5)V99.
006600     05  LS-RES-REG                   PIC S9(5)V99.
006700     05  LS-CLASS-NOT-FOUND-SW        PIC X(1).
006800         88  LS-CLASS-NOT-FOUND           VALUE 'Y'.
006900         88  LS-CLASS-IS-FOUND            VALUE 'N'.
007000     05  FILLER                       PIC X(7).
007100 PROCEDURE DIVISION USING LS-COST-REQUEST, LS-COST-RESULT.
007200
007300 000-MAINLINE.
007400
007500     IF NOT WS-TABLE-LOADED
007600        PERFORM 100-LOAD-RATE-TABLE THRU 100-EXIT
007700        SET WS-TABLE-LOADED TO TRUE.
007800     PERFORM 200-FIND-RATE-ROW THRU 200-EXIT.
007900     PERFORM 300-CALC-COSTS THRU 300-EXIT.
008000     GOBACK.
008100
008200 100-LOAD-RATE-TABLE.
008300
008400     MOVE ZERO TO COST-RATE-ROW (1) COST-RATE-ROW (2).
008500     MOVE ZERO TO WS-LOAD-SUB.
008600     OPEN INPUT COST-RATE-FILE.
008700     IF WS-COSTRATE-OK
008800        PERFORM 110-READ-RATE-ROW THRU 110-EXIT
008900            VARYING WS-LOAD-SUB FROM 1 BY 1
009000            UNTIL WS-LOAD-SUB > 2
009100               OR WS-COSTRATE-EOF
009200        CLOSE COST-RATE-FILE.
009300     IF WS-LOAD-SUB < 2
009400        MOVE CRD-ROW (1) TO COST-RATE-ROW (1)
009500        MOVE CRD-ROW (2) TO COST-RATE-ROW (2).
009600
009700 100-EXIT.
009800     EXIT.
009900
010000 110-READ-RATE-ROW.
010100
010200     READ COST-RATE-FILE
010300         AT END
010400             SET WS-COSTRATE-EOF TO TRUE
010500         NOT AT END
010600             MOVE CR-CLASS TO CRT-CLASS (WS-LOAD-SUB)
010700             MOVE CR-COMM  TO CRT-COMM  (WS-LOAD-SUB)
010800             MOVE CR-EXCH  TO CRT-EXCH  (WS-LOAD-SUB)
010900             MOVE CR-REG   TO CRT-REG   (WS-LOAD-SUB).
011000
011100 110-EXIT.
011200     EXIT.
011300
011400 200-FIND-RATE-ROW.
011500
011600     SET LS-CLASS-IS-FOUND TO TRUE.
011700     MOVE ZERO TO WS-FOUND-SUB.
011800     IF LS-REQ-IS-FUTURE
011900        SET CR-TAB-IDX TO 1
012000        SEARCH COST-RATE-ROW
012100           AT END
012200              SET LS-CLASS-NOT-FOUND TO TRUE
012300           WHEN CRT-CLASS (CR-TAB-IDX) = 'FUTURE'
012400              SET WS-FOUND-SUB TO CR-TAB-IDX
012500     ELSE
012600        IF LS-REQ-IS-OPTION OR LS-REQ-IS-OPT-SPREAD
012700           SET CR-TAB-IDX TO 1
012800           SEARCH COST-RATE-ROW
012900              AT END
013000                 SET LS-CLASS-NOT-FOUND TO TRUE
013100              WHEN CRT-CLASS (CR-TAB-IDX) = 'OPTION'
013200                 SET WS-FOUND-SUB TO CR-TAB-IDX
013300        ELSE
013400           SET LS-CLASS-NOT-FOUND TO TRUE.
013500
013600 200-EXIT.
013700     EXIT.
013800
013900 300-CALC-COSTS.
014000
014100     IF LS-CLASS-NOT-FOUND
014200        MOVE ZERO TO LS-RES-COMM LS-RES-EXCH LS-RES-REG
014300     ELSE
014400        COMPUTE LS-RES-COMM ROUNDED =
014500                CRT-COMM (WS-FOUND-SUB) * LS-REQ-QTY
014600        COMPUTE LS-RES-EXCH ROUNDED =
014700                CRT-EXCH (WS-FOUND-SUB) * LS-REQ-QTY
014800        COMPUTE LS-RES-REG ROUNDED =
014900                CRT-REG  (WS-FOUND-SUB) * LS-REQ-QTY.
015000
015100 300-EXIT.
015200     EXIT.
