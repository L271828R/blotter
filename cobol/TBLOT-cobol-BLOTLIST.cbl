000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BLOTLIST.
000300 AUTHOR.        W P TARRANT.
000400 INSTALLATION.  DELTA RIDGE TRADING - DATA PROCESSING.
000500 DATE-WRITTEN.  03-11-87.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800******************************************************************
000900*  BLOTLIST - TRADE BLOTTER LISTING REPORT.                      *
001000*                                                                *
001100*  READS THE TRADE MASTER SEQUENTIALLY IN ENTRY ORDER AND LISTS  *
001200*  ONE LINE PER TRADE - ID, DATE/TIME, TYPE, STRATEGY, A LEG      *
001300*  SUMMARY (SIDE LETTER + LAST SYMBOL SEGMENT PER LEG), QUANTITY  *
001400*  DISPLAY, THE 2-HOUR SNAPSHOT COLUMN AND NET P&L.  NO CONTROL   *
001500*  BREAKS BY KEY - THE ONLY TOTAL IS THE GRAND TOTAL AT EOF.      *
001600*  DOES NOT RECOMPUTE P&L - DISPLAYS THE STORED BLOTTER VALUES.   *
001700*----------------------------------------------------------------*
001800*  CHANGE LOG                                                    *
001900*  DATE     BY   TICKET    DESCRIPTION                           *
002000*  -------- ---- --------- -----------------------------------   *
002100*  03-11-87 WPT  TB-0001   ORIGINAL LISTING - FUTURES ONLY.       *
002200*  09-02-89 WPT  TB-0014   ADDED OPTION LEG SUMMARY AND QUANTITY  *
002300*                          DISPLAY RULES FOR SPREADS.             *
002400*  02-22-95 LKF  TB-0041   ADDED CUR/ORIG QUANTITY DISPLAY FOR    *
002500*                          PARTIALLY CLOSED PARENT TRADES.        *
002600*  11-30-99 LKF  TB-0058   Y2K - DATE COLUMN NOW SHOWS CCYY.       *
002650*  01-17-00 GAB  TB-0061   ADDED LEADING FILLER TO DL-DETAIL TO   *
002660*                          MATCH HL-HEADER-2, AND NARROWED        *
002670*                          PNL2H-DL/NETPNL-DL TO X(12) - BOTH     *
002680*                          WERE X(13) AND PRINTING ONE COLUMN     *
002690*                          OFF FROM THE HEADINGS FROM ID THRU     *
002695*                          QTY, AND AGAIN AFTER NET-PNL.          *
002696*  09-22-06 GAB  TB-0075   WS-MONEY-ED NARROWED, COMMAS DROPPED,  *
002697*                          SO WS-2H-DISP/WS-PNL-DISP AT X(12) NO  *
002698*                          LONGER CHOP THE TRAILING MINUS OFF A   *
002699*                          NEGATIVE P&L ON THE MOVE TO PNL2H-DL.  *
002700******************************************************************
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER.   IBM-390.
003100 OBJECT-COMPUTER.   IBM-390.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600     SELECT TRADE-FILE-IN  ASSIGN TO TRADES
003700         FILE STATUS IS WS-TRADE-STATUS.
003800     SELECT BLOT-RPT-FILE  ASSIGN TO BLOTRPT.
003900 DATA DIVISION.
004000 FILE SECTION.
004100 FD  TRADE-FILE-IN
004200     RECORD CONTAINS 512 CHARACTERS.
004300 COPY TBLOT-COPY-TRADEREC.
004400 FD  BLOT-RPT-FILE
004500     RECORD CONTAINS 132 CHARACTERS.
004600 01  BLOT-RPT-LINE                    PIC X(132).
004700 WORKING-STORAGE SECTION.
004800 01  WS-PGM-SWITCHES.
004900     05  WS-EOF-TRADE-SW              PIC X(3) VALUE 'NO '.
005000         88  WS-EOF-TRADE                 VALUE 'YES'.
005100     05  WS-TRADE-STATUS              PIC X(2) VALUE '00'.
005200         88  WS-TRADE-OK                  VALUE '00'.
005250     05  FILLER                       PIC X(2).
005300 01  WS-REPORT-CONTROLS.
005400     05  WS-PAGE-COUNT                PIC S9(3)  COMP-3 VALUE ZERO.
005500     05  WS-LINES-PER-PAGE            PIC S9(2)         VALUE +45.
005600     05  WS-LINES-USED                PIC S9(2)         VALUE +46.
005650     05  FILLER                       PIC X(2).
005700 01  WS-WORK-FIELDS.
005800     05  WS-LEG-SUB                   PIC 9(1)   COMP-3 VALUE 0.
005900     05  WS-QTY-SUM                   PIC 9(5)   COMP-3 VALUE 0.
006000     05  WS-SEG-POS                   PIC 9(2)   COMP-3 VALUE 0.
006100     05  WS-LEG-SEG-TXT               PIC X(16).
006200     05  WS-LEGS-TEXT                 PIC X(20).
006310     05  WS-QTY-SUM-ED                PIC ZZZZ9.
006320     05  WS-ORIG-QTY-ED               PIC 9(4).
006330     05  WS-QTY-DISP                  PIC X(9).
006400     05  WS-MONEY-ED                  PIC ZZZZZZ9.99-.
006450     05  WS-PNL-DISP                  PIC X(12).
006500     05  WS-2H-DISP                   PIC X(12).
006550     05  FILLER                       PIC X(2).
006600 01  WS-ACCUMULATORS.
006700     05  WS-TRADE-COUNT               PIC 9(5)   COMP-3 VALUE 0.
006800     05  WS-CLOSED-COUNT              PIC 9(5)   COMP-3 VALUE 0.
006900     05  WS-NET-PNL-GTL               PIC S9(9)V99 COMP-3 VALUE 0.
006950     05  FILLER                       PIC X(2).
007000 01  FILLER                           PIC X(10).
007100 01  HL-HEADER-1.
007200     05  FILLER            PIC X(1)   VALUE SPACES.
007300     05  FILLER            PIC X(30)  VALUE 'DELTA RIDGE TRADE BLOTTER'.
007400     05  FILLER            PIC X(65)  VALUE SPACES.
007500     05  FILLER            PIC X(5)   VALUE 'PAGE '.
007600     05  RPT-PAGE-NO-1     PIC ZZZ.
007700     05  FILLER            PIC X(28)  VALUE SPACES.
007800 01  HL-HEADER-2.
007900     05  FILLER            PIC X(1)   VALUE SPACES.
008000     05  FILLER            PIC X(12)  VALUE 'ID'.
008100     05  FILLER            PIC X(10)  VALUE 'DATE'.
008200     05  FILLER            PIC X(8)   VALUE 'TIME'.
008300     05  FILLER            PIC X(13)  VALUE 'TYPE'.
008400     05  FILLER            PIC X(20)  VALUE 'STRAT'.
008500     05  FILLER            PIC X(20)  VALUE 'LEGS'.
008600     05  FILLER            PIC X(9)   VALUE '      QTY'.
008700     05  FILLER            PIC X(12)  VALUE '     2H-PNL'.
008800     05  FILLER            PIC X(6)   VALUE 'STATUS'.
008900     05  FILLER            PIC X(12)  VALUE '    NET-PNL'.
009000     05  FILLER            PIC X(9)   VALUE SPACES.
009100 01  DL-DETAIL.
009150     05  FILLER            PIC X(1)   VALUE SPACES.
009200     05  ID-DL             PIC X(12).
009300     05  DATE-DL           PIC X(10).
009400     05  TIME-DL           PIC X(8).
009500     05  TYPE-DL           PIC X(13).
009600     05  STRAT-DL          PIC X(20).
009700     05  LEGS-DL           PIC X(20).
009800     05  QTY-DL            PIC X(9).
009900     05  PNL2H-DL          PIC X(12).
010000     05  STATUS-DL         PIC X(6).
010100     05  NETPNL-DL         PIC X(12).
010200     05  FILLER            PIC X(9)   VALUE SPACES.
010300 01  GTL-REPORT-TOTALS.
010400     05  FILLER            PIC X(1)   VALUE SPACES.
010500     05  FILLER            PIC X(18)  VALUE 'TRADES REPORTED  '.
010600     05  TRADE-CNT-GTL     PIC ZZZZ9.
010700     05  FILLER            PIC X(4)   VALUE SPACES.
010800     05  FILLER            PIC X(18)  VALUE 'CLOSED TRADES    '.
010900     05  CLOSED-CNT-GTL    PIC ZZZZ9.
011000     05  FILLER            PIC X(4)   VALUE SPACES.
011100     05  FILLER            PIC X(22)  VALUE 'TOTAL CLOSED NET-PNL '.
011200     05  NETPNL-GTL        PIC Z,ZZZ,ZZ9.99-.
011300     05  FILLER            PIC X(30)  VALUE SPACES.
011400 PROCEDURE DIVISION.
011500
011600 000-MAINLINE.
011700
011800     OPEN INPUT  TRADE-FILE-IN
011900          OUTPUT BLOT-RPT-FILE.
012000     PERFORM 800-READ-TRADE THRU 800-EXIT.
012100     PERFORM 100-PROCESS-TRADE THRU 100-EXIT
012200         UNTIL WS-EOF-TRADE.
012300     PERFORM 500-WRITE-GRAND-TOTALS THRU 500-EXIT.
012400     CLOSE TRADE-FILE-IN BLOT-RPT-FILE.
012500     MOVE ZERO TO RETURN-CODE.
012600     GOBACK.
012700
012800 100-PROCESS-TRADE.
012900
013000     ADD 1 TO WS-TRADE-COUNT.
013100     IF WS-LINES-USED IS GREATER THAN OR EQUAL TO WS-LINES-PER-PAGE
013200        PERFORM 600-WRITE-HEADINGS THRU 600-EXIT.
013300     PERFORM 200-BUILD-LEG-SUMMARY THRU 200-EXIT.
013400     PERFORM 300-BUILD-QTY-DISPLAY THRU 300-EXIT.
013500     PERFORM 400-BUILD-DETAIL-LINE THRU 400-EXIT.
013600     WRITE BLOT-RPT-LINE FROM DL-DETAIL
013700         AFTER ADVANCING 1 LINE.
013800     ADD 1 TO WS-LINES-USED.
013900     PERFORM 800-READ-TRADE THRU 800-EXIT.
014000
014100 100-EXIT.
014200     EXIT.
014300
014400 200-BUILD-LEG-SUMMARY.
014500
014600     MOVE SPACES TO WS-LEGS-TEXT.
014700     PERFORM 210-APPEND-ONE-LEG THRU 210-EXIT
014800         VARYING WS-LEG-SUB FROM 1 BY 1
014900         UNTIL WS-LEG-SUB > TR-LEG-COUNT.
015000
015100 200-EXIT.
015200     EXIT.
015300
015400 210-APPEND-ONE-LEG.
015500
015600     PERFORM 220-FIND-LAST-SEGMENT THRU 220-EXIT.
015700     IF WS-LEG-SUB = 1
015800        IF LG-SIDE-SELL (WS-LEG-SUB)
015900           STRING 'S:' WS-LEG-SEG-TXT DELIMITED BY SPACE
016000               INTO WS-LEGS-TEXT
016100        ELSE
016200           STRING 'B:' WS-LEG-SEG-TXT DELIMITED BY SPACE
016300               INTO WS-LEGS-TEXT
016400     ELSE
016500        IF LG-SIDE-SELL (WS-LEG-SUB)
016600           STRING WS-LEGS-TEXT DELIMITED BY SPACE
016700               ',S:' DELIMITED BY SIZE
016800               WS-LEG-SEG-TXT DELIMITED BY SPACE
016900               INTO WS-LEGS-TEXT
017000        ELSE
017100           STRING WS-LEGS-TEXT DELIMITED BY SPACE
017200               ',B:' DELIMITED BY SIZE
017300               WS-LEG-SEG-TXT DELIMITED BY SPACE
017400               INTO WS-LEGS-TEXT.
017500
017600 210-EXIT.
017700     EXIT.
017800
017900 220-FIND-LAST-SEGMENT.
018000
018100     MOVE LG-SYMBOL (WS-LEG-SUB) TO WS-LEG-SEG-TXT.
018200     MOVE 16 TO WS-SEG-POS.
018300     PERFORM 230-SCAN-BACK-FOR-UNDERSCORE THRU 230-EXIT
018400         UNTIL WS-SEG-POS = ZERO.
018500
018600 220-EXIT.
018700     EXIT.
018800
018900 230-SCAN-BACK-FOR-UNDERSCORE.
019000
019100     IF LG-SYMBOL (WS-LEG-SUB) (WS-SEG-POS:1) = '_'
019200        MOVE LG-SYMBOL (WS-LEG-SUB) (WS-SEG-POS + 1:16 - WS-SEG-POS)
019300             TO WS-LEG-SEG-TXT
019400        MOVE ZERO TO WS-SEG-POS
019500     ELSE
019600        SUBTRACT 1 FROM WS-SEG-POS.
019700
019800 230-EXIT.
019900     EXIT.
020000
020100 300-BUILD-QTY-DISPLAY.
020200
020300     MOVE ZERO TO WS-QTY-SUM.
020400     IF TR-TYPE-OPTION-SPREAD
020500        MOVE LG-QTY (1) TO WS-QTY-SUM
020600     ELSE
020700        PERFORM 310-ADD-ONE-LEG-QTY THRU 310-EXIT
020800            VARYING WS-LEG-SUB FROM 1 BY 1
020900            UNTIL WS-LEG-SUB > TR-LEG-COUNT.
021000     IF TR-STATUS-OPEN AND TR-ORIG-QTY > ZERO
021100        MOVE SPACES TO WS-QTY-DISP
021150        MOVE WS-QTY-SUM TO WS-QTY-SUM-ED
021170        MOVE TR-ORIG-QTY TO WS-ORIG-QTY-ED
021200        STRING WS-QTY-SUM-ED DELIMITED BY SIZE
021300            '/' DELIMITED BY SIZE
021400            WS-ORIG-QTY-ED DELIMITED BY SIZE
021500            INTO WS-QTY-DISP
021600     ELSE
021700        MOVE WS-QTY-SUM TO WS-QTY-DISP.
021800
021900 300-EXIT.
022000     EXIT.
022100
022200 310-ADD-ONE-LEG-QTY.
022300
022400     ADD LG-QTY (WS-LEG-SUB) TO WS-QTY-SUM.
022500
022600 310-EXIT.
022700     EXIT.
022800
022900 400-BUILD-DETAIL-LINE.
023000
023100     MOVE SPACES TO DL-DETAIL.
023200     MOVE TR-ID     TO ID-DL.
023300     MOVE TR-DATE   TO DATE-DL.
023400     MOVE TR-TIME   TO TIME-DL.
023500     MOVE TR-TYPE   TO TYPE-DL.
023600     MOVE TR-STRAT  TO STRAT-DL.
023700     MOVE WS-LEGS-TEXT TO LEGS-DL.
023800     MOVE WS-QTY-DISP  TO QTY-DL.
023900     IF TR-2H-RECORDED
024000        MOVE SPACES TO WS-2H-DISP
024020        MOVE TR-PNL-2H TO WS-MONEY-ED
024040        MOVE WS-MONEY-ED TO WS-2H-DISP
024100     ELSE
024200        IF TR-STRAT = 'BULL-PUT-OVERNIGHT'
024300           MOVE 'MISSING' TO WS-2H-DISP
024400        ELSE
024500           MOVE '-' TO WS-2H-DISP.
024600     MOVE WS-2H-DISP TO PNL2H-DL.
024700     MOVE TR-STATUS TO STATUS-DL.
024800     IF TR-STATUS-CLOSED
024900        MOVE SPACES TO WS-PNL-DISP
024920        MOVE TR-PNL TO WS-MONEY-ED
024940        MOVE WS-MONEY-ED TO WS-PNL-DISP
025000        ADD TR-PNL TO WS-NET-PNL-GTL
025100        ADD 1 TO WS-CLOSED-COUNT
025200     ELSE
025300        MOVE '-' TO WS-PNL-DISP.
025400     MOVE WS-PNL-DISP TO NETPNL-DL.
025500
025600 400-EXIT.
025700     EXIT.
025800
025900 500-WRITE-GRAND-TOTALS.
026000
026100     MOVE WS-TRADE-COUNT  TO TRADE-CNT-GTL.
026200     MOVE WS-CLOSED-COUNT TO CLOSED-CNT-GTL.
026300     MOVE WS-NET-PNL-GTL  TO NETPNL-GTL.
026400     WRITE BLOT-RPT-LINE FROM GTL-REPORT-TOTALS
026500         AFTER ADVANCING 2 LINES.
026600
026700 500-EXIT.
026800     EXIT.
026900
027000 600-WRITE-HEADINGS.
027100
027200     ADD 1 TO WS-PAGE-COUNT.
027300     MOVE WS-PAGE-COUNT TO RPT-PAGE-NO-1.
027400     WRITE BLOT-RPT-LINE FROM HL-HEADER-1
027500         AFTER ADVANCING PAGE.
027600     WRITE BLOT-RPT-LINE FROM HL-HEADER-2
027700         AFTER ADVANCING 1 LINE.
027800     MOVE 2 TO WS-LINES-USED.
027900
028000 600-EXIT.
028100     EXIT.
028200
028300 800-READ-TRADE.
028400
028500     READ TRADE-FILE-IN
028600         AT END
028700             SET WS-EOF-TRADE TO TRUE.
028800
028900 800-EXIT.
029000     EXIT.
