000100******************************************************************
000200*  TBLOT-COPY-COSTTAB                                            *
000300*  COST-RATE CONFIGURATION RECORD (30-BYTE FD LAYOUT) AND THE    *
000400*  SMALL IN-MEMORY RATE TABLE COSTCALC LOADS IT INTO.  ONE ROW   *
000500*  PER INSTRUMENT CLASS - FUTURE AND OPTION.  OPTION_SPREAD      *
000600*  TRADES CHARGE THE OPTION ROW (SEE COSTCALC 200-FIND-RATE-ROW).*
000700*----------------------------------------------------------------*
000800*  CHANGE LOG                                                    *
000900*  DATE     BY   TICKET    DESCRIPTION                           *
001000*  -------- ---- --------- -----------------------------------   *
001100*  03-11-87 WPT  TB-0001   ORIGINAL LAYOUT.                       *
001200*  04-14-03 GAB  TB-0066   DEFAULT RATES DOCUMENTED IN TABLE      *
001300*                          VALUE CLAUSES BELOW FOR FALLBACK WHEN  *
001400*                          COSTRATE FILE IS EMPTY OR MISSING.     *
001410*  09-22-06 GAB  TB-0080   ANNUAL PRODUCTION RE-CERTIFICATION -   *
001420*                          RATE ROW LAYOUT AND DEFAULT VALUES     *
001430*                          REVIEWED, NO CHANGE REQUIRED.          *
001500******************************************************************
001600 01  COST-RATE-RECORD.
001700     05  CR-CLASS                     PIC X(6).
001800     05  CR-COMM                      PIC 9(3)V99.
001900     05  CR-EXCH                      PIC 9(3)V99.
002000     05  CR-REG                       PIC 9(3)V99.
002050     05  FILLER                       PIC X(9).
002060 01  CR-RATE-FIELDS-BRK REDEFINES COST-RATE-RECORD.
002070     05  FILLER                       PIC X(6).
002080     05  CR-ALL-RATES                 PIC 9(9)V999999.
002090     05  FILLER                       PIC X(9).
002200*
002300 01  COST-RATE-TABLE.
002400     05  COST-RATE-ROW OCCURS 2 TIMES INDEXED BY CR-TAB-IDX.
002500         10  CRT-CLASS                PIC X(6).
002600         10  CRT-COMM                 PIC 9(3)V99.
002700         10  CRT-EXCH                 PIC 9(3)V99.
002800         10  CRT-REG                  PIC 9(3)V99.
002850         10  FILLER                   PIC X(2).
002900*
003000 01  COST-RATE-DEFAULTS.
003100     05  FILLER                       PIC X(6)  VALUE 'FUTURE'.
003200     05  FILLER                       PIC 9(3)V99 VALUE 001.10.
003300     05  FILLER                       PIC 9(3)V99 VALUE 000.37.
003400     05  FILLER                       PIC 9(3)V99 VALUE 000.00.
003450     05  FILLER                       PIC X(2)  VALUE SPACES.
003500     05  FILLER                       PIC X(6)  VALUE 'OPTION'.
003600     05  FILLER                       PIC 9(3)V99 VALUE 001.25.
003700     05  FILLER                       PIC 9(3)V99 VALUE 000.50.
003800     05  FILLER                       PIC 9(3)V99 VALUE 000.02.
003850     05  FILLER                       PIC X(2)  VALUE SPACES.
003900 01  COST-RATE-DEFAULTS-TAB REDEFINES COST-RATE-DEFAULTS.
004000     05  CRD-ROW OCCURS 2 TIMES.
004100         10  CRD-CLASS                PIC X(6).
004200         10  CRD-COMM                 PIC 9(3)V99.
004300         10  CRD-EXCH                 PIC 9(3)V99.
004400         10  CRD-REG                  PIC 9(3)V99.
004450         10  FILLER                   PIC X(2).
