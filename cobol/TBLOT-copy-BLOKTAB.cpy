000100******************************************************************
000200*  TBLOT-COPY-BLOKTAB                                            *
000300*  OPTION-BLOCK WINDOW CONFIGURATION RECORD (30-BYTE FD LAYOUT)  *
000400*  AND THE IN-MEMORY WINDOW TABLE BLOCKCHK LOADS IT INTO.  A     *
000500*  WINDOW WHOSE START IS GREATER THAN ITS END CROSSES MIDNIGHT.  *
000600*----------------------------------------------------------------*
000700*  CHANGE LOG                                                    *
000800*  DATE     BY   TICKET    DESCRIPTION                           *
000900*  -------- ---- --------- -----------------------------------   *
001000*  09-02-89 WPT  TB-0014   ORIGINAL LAYOUT - MARKET OPEN AND      *
001100*                          LUNCH BLOCK WINDOWS ONLY.              *
001200*  01-08-93 RFM  TB-0033   ADDED ASIAN OPEN WINDOW (CROSSES       *
001300*                          MIDNIGHT) FOR OVERNIGHT SPREAD DESK.   *
001310*  04-14-03 GAB  TB-0072   WINDOW NAME LITERALS UPPERCASED TO     *
001320*                          MATCH THE HOUSE REPORT-LABEL           *
001330*                          CONVENTION.                            *
001400******************************************************************
001500 01  BLOCK-RECORD.
001600     05  BK-START                     PIC 9(4).
001610     05  BK-START-BRK REDEFINES BK-START.
001620         10  BK-START-HH              PIC 9(2).
001630         10  BK-START-MM              PIC 9(2).
001700     05  BK-END                       PIC 9(4).
001800     05  BK-NAME                      PIC X(20).
001900     05  FILLER                       PIC X(2).
002000*
002100 01  BLOCK-WINDOW-TABLE.
002200     05  BLOCK-WINDOW-CNT             PIC 9(2) COMP-3 VALUE 0.
002300     05  BLOCK-WINDOW-ROW OCCURS 10 TIMES INDEXED BY BW-IDX.
002400         10  BWT-START                PIC 9(4).
002500         10  BWT-END                  PIC 9(4).
002600         10  BWT-NAME                 PIC X(20).
002650         10  FILLER                   PIC X(2).
002700*
002800 01  BLOCK-WINDOW-DEFAULTS.
002900     05  FILLER                       PIC 9(4)  VALUE 0930.
003000     05  FILLER                       PIC 9(4)  VALUE 0945.
003100     05  FILLER                       PIC X(20) VALUE 'MARKET OPEN'.
003150     05  FILLER                       PIC X(2)  VALUE SPACES.
003200     05  FILLER                       PIC 9(4)  VALUE 1200.
003300     05  FILLER                       PIC 9(4)  VALUE 1600.
003400     05  FILLER                       PIC X(20) VALUE 'LUNCH BLOCK'.
003450     05  FILLER                       PIC X(2)  VALUE SPACES.
003500     05  FILLER                       PIC 9(4)  VALUE 1800.
003600     05  FILLER                       PIC 9(4)  VALUE 2115.
003700     05  FILLER                       PIC X(20) VALUE 'ASIAN OPEN'.
003750     05  FILLER                       PIC X(2)  VALUE SPACES.
003800 01  BLOCK-WINDOW-DEFLT-TAB REDEFINES BLOCK-WINDOW-DEFAULTS.
003900     05  BWD-ROW OCCURS 3 TIMES.
004000         10  BWD-START                PIC 9(4).
004100         10  BWD-END                  PIC 9(4).
004200         10  BWD-NAME                 PIC X(20).
004250         10  FILLER                   PIC X(2).
004300*
004400 01  BLOCK-EXEMPT-STRATEGY            PIC X(20)
004500                                      VALUE 'BULL-PUT-1:30-3:00'.
