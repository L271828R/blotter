000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PNL2H.
000300 AUTHOR.        R F MARCHETTI.
000400 INSTALLATION.  DELTA RIDGE TRADING - DATA PROCESSING.
000500 DATE-WRITTEN.  01-08-93.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800******************************************************************
000900*  PNL2H - TWO-HOUR SNAPSHOT TRACKER FOR OVERNIGHT SPREADS.       *
001000*                                                                *
001100*  THE DESK WATCHES BULL-PUT-OVERNIGHT SPREADS FOR THE FIRST TWO  *
001200*  HOURS OF THE SESSION AND RECORDS AN INTERIM MARK (TR-PNL-2H)   *
001300*  SO THE MORNING DESK CAN SEE HOW FAR THE POSITION HAS MOVED     *
001400*  SINCE THE SNAPSHOT WHEN IT FINALLY CLOSES.  A BULL-PUT-        *
001500*  OVERNIGHT TRADE MAY NOT BE CLOSED UNTIL THE SNAPSHOT HAS BEEN  *
001600*  RECORDED - THIS PROGRAM IS CALLED TWICE IN THE LIFE OF SUCH A  *
001700*  TRADE, ONCE TO RECORD THE SNAPSHOT AND ONCE AS A GATE CHECK    *
001800*  AHEAD OF THE CLOSE, WHERE IT ALSO CALLS PNLCALC TO REPORT THE  *
001900*  FINAL-MINUS-SNAPSHOT CHANGE.                                   *
002000*----------------------------------------------------------------*
002100*  CHANGE LOG                                                    *
002200*  DATE     BY   TICKET    DESCRIPTION                           *
002300*  -------- ---- --------- -----------------------------------   *
002400*  01-08-93 RFM  TB-0033   ORIGINAL 2-HOUR SNAPSHOT GATE.         *
002500*  02-22-95 LKF  TB-0041   REJECTS THE RECORD REQUEST IF THE      *
002600*                          TRADE IS NOT A BULL-PUT-OVERNIGHT.     *
002700*  11-30-99 LKF  TB-0058   Y2K - SNAPSHOT TIMESTAMP ON THE        *
002800*                          REQUEST WIDENED TO CCYYMMDDHHMMSS.     *
002810*  04-14-03 GAB  TB-0068   REVIEWED UNDER THE STREAK WIN-SUM      *
002820*                          PROJECT - SNAPSHOT GATE UNCHANGED,     *
002830*                          NO CODE CHANGE REQUIRED.               *
002900******************************************************************
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER.   IBM-390.
003300 OBJECT-COMPUTER.   IBM-390.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600 DATA DIVISION.
003700 WORKING-STORAGE SECTION.
003800 01  WS-CONSTANTS.
003900     05  WS-BULL-PUT-STRAT            PIC X(20)
004000                                  VALUE 'BULL-PUT-OVERNIGHT  '.
004050     05  FILLER                       PIC X(2).
004100 01  LS-PNL-LEG-RESULTS-WS.
004200     05  WS-PNL-LEG-GROSS OCCURS 4    PIC S9(9)V99.
004300     05  WS-PNL-LEG-COST  OCCURS 4    PIC S9(5)V99.
004400     05  WS-PNL-LEG-NET   OCCURS 4    PIC S9(9)V99.
004500     05  FILLER                       PIC X(6).
004600 01  LS-PNL-TRADE-RESULTS-WS.
004700     05  WS-PNL-TRADE-GROSS           PIC S9(9)V99.
004800     05  WS-PNL-TRADE-COST            PIC S9(9)V99.
004900     05  WS-PNL-TRADE-NET             PIC S9(9)V99.
005000     05  WS-PNL-UNDEFINED-SW          PIC X(1).
005100     05  FILLER                       PIC X(4).
005200 01  FILLER                           PIC X(12).
005300 LINKAGE SECTION.
005400 COPY TBLOT-COPY-TRADEREC.
005600 01  LS-PNL2H-REQUEST.
005700     05  LS-REQ-MODE                  PIC X(1).
005800         88  LS-REQ-MODE-RECORD           VALUE 'R'.
005900         88  LS-REQ-MODE-CLOSE-CK         VALUE 'C'.
006000     05  LS-REQ-SNAPSHOT-VALUE        PIC S9(7)V99.
006100     05  LS-REQ-SNAPSHOT-TIME         PIC 9(14).
006200     05  FILLER                       PIC X(5).
006300 01  LS-PNL2H-RESULT.
006400     05  LS-RES-REJECT-SW             PIC X(1).
006500         88  LS-RES-REJECTED              VALUE 'Y'.
006600     05  LS-RES-REJECT-REASON         PIC X(40).
006700     05  LS-RES-SNAPSHOT-CHANGE       PIC S9(7)V99.
006800     05  LS-RES-CHANGE-SW             PIC X(1).
006900         88  LS-RES-CHANGE-REPORTED       VALUE 'Y'.
007000     05  FILLER                       PIC X(10).
007100 PROCEDURE DIVISION USING TRADE-RECORD, LS-PNL2H-REQUEST,
007200                          LS-PNL2H-RESULT.
007300
007400 000-MAINLINE.
007500
007600     MOVE 'N' TO LS-RES-REJECT-SW LS-RES-CHANGE-SW.
007700     MOVE SPACES TO LS-RES-REJECT-REASON.
007800     MOVE ZERO TO LS-RES-SNAPSHOT-CHANGE.
007900     IF LS-REQ-MODE-RECORD
008000        PERFORM 100-RECORD-SNAPSHOT THRU 100-EXIT
008100     ELSE
008200        PERFORM 200-CK-SNAPSHOT-AT-CLOSE THRU 200-EXIT.
008300     GOBACK.
008400
008500 100-RECORD-SNAPSHOT.
008600
008700     IF TR-STRAT NOT = WS-BULL-PUT-STRAT
008800        MOVE 'Y' TO LS-RES-REJECT-SW
008900        MOVE 'SNAPSHOT ONLY APPLIES TO BULL-PUT-OVERNIGHT'
009000             TO LS-RES-REJECT-REASON
009100     ELSE
009200        MOVE LS-REQ-SNAPSHOT-VALUE TO TR-PNL-2H
009300        SET TR-2H-RECORDED TO TRUE.
009400
009500 100-EXIT.
009600     EXIT.
009700
009800 200-CK-SNAPSHOT-AT-CLOSE.
009900
010000     IF TR-STRAT = WS-BULL-PUT-STRAT AND TR-2H-NOT-RECORDED
010100        MOVE 'Y' TO LS-RES-REJECT-SW
010200        MOVE 'BULL-PUT-OVERNIGHT HAS NO 2H SNAPSHOT RECORDED'
010300             TO LS-RES-REJECT-REASON
010400     ELSE
010500        IF TR-2H-RECORDED
010600           PERFORM 300-CALC-SNAPSHOT-CHANGE THRU 300-EXIT.
010700
010800 200-EXIT.
010900     EXIT.
011000
011100 300-CALC-SNAPSHOT-CHANGE.
011200
011300     CALL 'PNLCALC' USING TRADE-RECORD, LS-PNL-LEG-RESULTS-WS,
011400          LS-PNL-TRADE-RESULTS-WS.
011500     COMPUTE LS-RES-SNAPSHOT-CHANGE ROUNDED =
011600             WS-PNL-TRADE-NET - TR-PNL-2H.
011700     SET LS-RES-CHANGE-REPORTED TO TRUE.
011800
011900 300-EXIT.
012000     EXIT.
