000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BLOCKCHK.
000300 AUTHOR.        W P TARRANT.
000400 INSTALLATION.  DELTA RIDGE TRADING - DATA PROCESSING.
000500 DATE-WRITTEN.  09-02-89.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800******************************************************************
000900*  BLOCKCHK - OPTION-TRADING TIME-OF-DAY BLOCK WINDOW CHECK.      *
001000*                                                                *
001100*  GIVEN A TIME OF DAY (HHMM) AND A STRATEGY NAME, DECIDES        *
001200*  WHETHER THE TIME FALLS INSIDE ANY CONFIGURED BLOCK WINDOW.     *
001300*  OWNS THE BLOCK-WINDOW-TABLE (COPY TBLOT-COPY-BLOKTAB) - LOADS  *
001400*  IT FROM THE BLOCKS FILE ON THE FIRST CALL OF A RUN, FALLING    *
001500*  BACK TO THE DESK'S STANDING DEFAULT WINDOWS IF THE FILE IS     *
001600*  EMPTY OR ABSENT.  A WINDOW WHOSE START EXCEEDS ITS END CROSSES *
001700*  MIDNIGHT (THE ASIAN-OPEN WINDOW).  A STRATEGY ON THE EXEMPTION *
001800*  LIST IS NEVER BLOCKED REGARDLESS OF THE TIME.                  *
001900*----------------------------------------------------------------*
002000*  CHANGE LOG                                                    *
002100*  DATE     BY   TICKET    DESCRIPTION                           *
002200*  -------- ---- --------- -----------------------------------   *
002300*  09-02-89 WPT  TB-0014   ORIGINAL - MARKET OPEN AND LUNCH BLOCK *
002400*                          WINDOWS, NO EXEMPTIONS.                *
002500*  01-08-93 RFM  TB-0033   ADDED MIDNIGHT-CROSSING WINDOW TEST    *
002600*                          FOR THE ASIAN OPEN WINDOW.             *
002700*  04-14-03 GAB  TB-0066   ADDED STRATEGY EXEMPTION LIST, LOADED  *
002800*                          FROM BLOCKS FILE WITH DEFAULT FALLBACK.*
002900******************************************************************
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER.   IBM-390.
003300 OBJECT-COMPUTER.   IBM-390.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT BLOCK-FILE  ASSIGN TO BLOCKS
003900         FILE STATUS IS WS-BLOCK-STATUS.
004000 DATA DIVISION.
004100 FILE SECTION.
004200 FD  BLOCK-FILE
004300     RECORD CONTAINS 30 CHARACTERS.
004400 COPY TBLOT-COPY-BLOKTAB.
004500 WORKING-STORAGE SECTION.
004600 01  WS-PGM-SWITCHES.
004700     05  WS-TABLE-LOADED-SW           PIC X(3) VALUE 'NO '.
004800         88  WS-TABLE-LOADED              VALUE 'YES'.
004900     05  WS-BLOCK-STATUS              PIC X(2) VALUE '00'.
005000         88  WS-BLOCK-OK                  VALUE '00'.
005100         88  WS-BLOCK-EOF                 VALUE '10'.
005200     05  WS-HIT-SW                    PIC X(3) VALUE 'NO '.
005300         88  WS-WINDOW-HIT                VALUE 'YES'.
005400     05  WS-EXEMPT-SW                 PIC X(3) VALUE 'NO '.
005500         88  WS-STRATEGY-EXEMPT           VALUE 'YES'.
005550     05  FILLER                       PIC X(2).
005600 01  WS-WORK-FIELDS.
005700     05  WS-LOAD-SUB                  PIC 9(2) COMP-3 VALUE 0.
005750     05  FILLER                       PIC X(2).
005800 01  FILLER                           PIC X(12).
005900 LINKAGE SECTION.
006000 01  LS-BLOCK-REQUEST.
006100     05  LS-REQ-TIME-HHMM             PIC 9(4).
006110     05  LS-REQ-TIME-BRK REDEFINES LS-REQ-TIME-HHMM.
006120         10  LS-REQ-TIME-HH           PIC 9(2).
006130         10  LS-REQ-TIME-MM           PIC 9(2).
006200     05  LS-REQ-STRATEGY              PIC X(20).
006300     05  FILLER                       PIC X(6).
006400 01  LS-BLOCK-RESULT.
006500     05  LS-RES-BLOCKED-SW            PIC X(1).
006600         88  LS-RES-IS-BLOCKED            VALUE 'Y'.
006700         88  LS-RES-NOT-BLOCKED           VALUE 'N'.
006800     05  LS-RES-WINDOW-NAME           PIC X(20).
006900     05  FILLER                       PIC X(9).
007000 PROCEDURE DIVISION USING LS-BLOCK-REQUEST, LS-BLOCK-RESULT.
007100
007200 000-MAINLINE.
007300
007400     IF NOT WS-TABLE-LOADED
007500        PERFORM 100-LOAD-WINDOW-TABLE THRU 100-EXIT
007600        SET WS-TABLE-LOADED TO TRUE.
007700     MOVE 'NO ' TO WS-EXEMPT-SW.
007800     IF LS-REQ-STRATEGY = BLOCK-EXEMPT-STRATEGY
007900        SET WS-STRATEGY-EXEMPT TO TRUE.
008000     IF WS-STRATEGY-EXEMPT
008100        SET LS-RES-NOT-BLOCKED TO TRUE
008200        MOVE SPACES TO LS-RES-WINDOW-NAME
008300     ELSE
008400        PERFORM 200-SCAN-WINDOWS THRU 200-EXIT.
008500     GOBACK.
008600
008700 100-LOAD-WINDOW-TABLE.
008800
008900     MOVE ZERO TO BLOCK-WINDOW-CNT.
009000     MOVE ZERO TO WS-LOAD-SUB.
009100     OPEN INPUT BLOCK-FILE.
009200     IF WS-BLOCK-OK
009300        PERFORM 110-READ-WINDOW-ROW THRU 110-EXIT
009400            VARYING WS-LOAD-SUB FROM 1 BY 1
009500            UNTIL WS-LOAD-SUB > 10
009600               OR WS-BLOCK-EOF
009700        CLOSE BLOCK-FILE.
009800     IF BLOCK-WINDOW-CNT = ZERO
009900        MOVE 3 TO BLOCK-WINDOW-CNT
010000        MOVE BWD-ROW (1) TO BLOCK-WINDOW-ROW (1)
010100        MOVE BWD-ROW (2) TO BLOCK-WINDOW-ROW (2)
010200        MOVE BWD-ROW (3) TO BLOCK-WINDOW-ROW (3).
010300
010400 100-EXIT.
010500     EXIT.
010600
010700 110-READ-WINDOW-ROW.
010800
010900     READ BLOCK-FILE
011000         AT END
011100             SET WS-BLOCK-EOF TO TRUE
011200         NOT AT END
011300             MOVE BK-START TO BWT-START (WS-LOAD-SUB)
011400             MOVE BK-END   TO BWT-END   (WS-LOAD-SUB)
011500             MOVE BK-NAME  TO BWT-NAME  (WS-LOAD-SUB)
011600             SET BLOCK-WINDOW-CNT TO WS-LOAD-SUB.
011700
011800 110-EXIT.
011900     EXIT.
012000
012100 200-SCAN-WINDOWS.
012200
012300     MOVE 'NO ' TO WS-HIT-SW.
012400     SET LS-RES-NOT-BLOCKED TO TRUE.
012500     MOVE SPACES TO LS-RES-WINDOW-NAME.
012600     SET BW-IDX TO 1.
012700     PERFORM 210-TEST-ONE-WINDOW THRU 210-EXIT
012800         VARYING BW-IDX FROM 1 BY 1
012900         UNTIL BW-IDX > BLOCK-WINDOW-CNT
013000            OR WS-WINDOW-HIT.
013100
013200 200-EXIT.
013300     EXIT.
013400
013500 210-TEST-ONE-WINDOW.
013600
013700     IF BWT-START (BW-IDX) NOT GREATER THAN BWT-END (BW-IDX)
013800        IF LS-REQ-TIME-HHMM NOT LESS THAN BWT-START (BW-IDX)
013900           AND LS-REQ-TIME-HHMM NOT GREATER THAN BWT-END (BW-IDX)
014000           MOVE 'YES' TO WS-HIT-SW
014100     ELSE
014200        IF LS-REQ-TIME-HHMM NOT LESS THAN BWT-START (BW-IDX)
014300           OR LS-REQ-TIME-HHMM NOT GREATER THAN BWT-END (BW-IDX)
014400           MOVE 'YES' TO WS-HIT-SW.
014500
014600     IF WS-WINDOW-HIT
014700        SET LS-RES-IS-BLOCKED TO TRUE
014800        MOVE BWT-NAME (BW-IDX) TO LS-RES-WINDOW-NAME.
014900
015000 210-EXIT.
015100     EXIT.
