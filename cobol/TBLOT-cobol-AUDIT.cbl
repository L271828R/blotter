000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    AUDIT.
000300 AUTHOR.        R F MARCHETTI.
000400 INSTALLATION.  DELTA RIDGE TRADING - DATA PROCESSING.
000500 DATE-WRITTEN.  06-19-91.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800******************************************************************
000900*  AUDIT - TRADE POSITION AUDIT REPORT.                          *
001000*                                                                *
001100*  READS THE TRADE MASTER SEQUENTIALLY, OPTIONALLY FILTERED TO   *
001200*  OPEN-ONLY OR CLOSED-ONLY TRADES BY UPSI-0/UPSI-1 (SET BY THE   *
001300*  OPERATOR AT JCL EXECUTE TIME - BOTH OFF MEANS REPORT ALL).     *
001400*  CALLS PNLCALC FOR THE LEG-BY-LEG GROSS/NET FIGURES, THEN       *
001500*  PRINTS A LEG-LEVEL BREAKDOWN, A TRADE SUMMARY, A STORED-VS-    *
001600*  COMPUTED P&L CHECK (CLOSED TRADES ONLY) AND A COST-RATIO       *
001700*  FLAG.  BULL-PUT-OVERNIGHT TRADES ALSO SHOW THE 2-HOUR SNAPSHOT *
001800*  SECTION.  FOOTER CARRIES ENTRY/EXIT/ALL-COST AND NET P&L       *
001900*  TOTALS OVER EVERY TRADE ACTUALLY REPORTED.                    *
002000*----------------------------------------------------------------*
002100*  CHANGE LOG                                                    *
002200*  DATE     BY   TICKET    DESCRIPTION                           *
002300*  -------- ---- --------- -----------------------------------   *
002400*  06-19-91 RFM  TB-0027   ORIGINAL AUDIT REPORT.                 *
002500*  02-22-95 LKF  TB-0041   ADDED OPEN/CLOSED FILTER SWITCHES.     *
002600*  04-14-03 GAB  TB-0066   ADDED BULL-PUT-OVERNIGHT 2H SECTION     *
002700*                          AND COST-RATIO FLAG.                   *
002710*  09-22-06 GAB  TB-0076   ANNUAL PRODUCTION RE-CERTIFICATION -    *
002720*                          LEG/SUMMARY/STORED-VS-COMPUTED          *
002730*                          SECTIONS REVIEWED, NO CODE CHANGE       *
002740*                          REQUIRED.                              *
002800******************************************************************
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER.   IBM-390.
003200 OBJECT-COMPUTER.   IBM-390.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM
003500     UPSI-0 IS WS-FILTER-OPEN-ONLY
003600     UPSI-1 IS WS-FILTER-CLOSED-ONLY.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT TRADE-FILE-IN  ASSIGN TO TRADES
004000         FILE STATUS IS WS-TRADE-STATUS.
004100     SELECT AUDIT-RPT-FILE ASSIGN TO AUDITRPT.
004200 DATA DIVISION.
004300 FILE SECTION.
004400 FD  TRADE-FILE-IN
004500     RECORD CONTAINS 512 CHARACTERS.
004600 COPY TBLOT-COPY-TRADEREC.
004700 FD  AUDIT-RPT-FILE
004800     RECORD CONTAINS 132 CHARACTERS.
004900 01  AUDIT-RPT-LINE                   PIC X(132).
005000 WORKING-STORAGE SECTION.
005100 01  WS-PGM-SWITCHES.
005200     05  WS-EOF-TRADE-SW              PIC X(3) VALUE 'NO '.
005300         88  WS-EOF-TRADE                 VALUE 'YES'.
005400     05  WS-TRADE-STATUS              PIC X(2) VALUE '00'.
005500     05  WS-TRADE-WANTED-SW           PIC X(3) VALUE 'YES'.
005600         88  WS-TRADE-WANTED              VALUE 'YES'.
005700     05  WS-MISMATCH-SW               PIC X(3) VALUE 'NO '.
005800         88  WS-PNL-MISMATCH              VALUE 'YES'.
005850     05  FILLER                       PIC X(2).
005900 01  WS-WORK-FIELDS.
006000     05  WS-LEG-SUB                   PIC 9(1)     COMP-3 VALUE 0.
006100     05  WS-ENTRY-COST                PIC S9(5)V99 COMP-3 VALUE 0.
006200     05  WS-EXIT-COST                 PIC S9(5)V99 COMP-3 VALUE 0.
006300     05  WS-PRICE-MOVE                PIC S9(5)V9(4) COMP-3 VALUE 0.
006400     05  WS-PNL-DIFF                  PIC S9(7)V99 COMP-3 VALUE 0.
006500     05  WS-COST-RATIO-PCT            PIC S9(5)V99 COMP-3 VALUE 0.
006600     05  WS-COST-RATIO-TXT            PIC X(10).
006650     05  WS-ABS-COST                  PIC S9(9)V99 COMP-3 VALUE 0.
006660     05  WS-ABS-GROSS                 PIC S9(9)V99 COMP-3 VALUE 0.
006680     05  FILLER                       PIC X(2).
006700 01  WS-ACCUMULATORS.
006800     05  WS-TRADE-ENTRY-COST          PIC S9(7)V99 COMP-3 VALUE 0.
006900     05  WS-TRADE-EXIT-COST           PIC S9(7)V99 COMP-3 VALUE 0.
007000     05  WS-TOT-ENTRY-COST            PIC S9(9)V99 COMP-3 VALUE 0.
007100     05  WS-TOT-EXIT-COST             PIC S9(9)V99 COMP-3 VALUE 0.
007200     05  WS-TOT-ALL-COST              PIC S9(9)V99 COMP-3 VALUE 0.
007300     05  WS-TOT-NET-PNL               PIC S9(9)V99 COMP-3 VALUE 0.
007350     05  FILLER                       PIC X(2).
007400 01  WS-MONEY-ED                      PIC -(6)9.99.
007500 01  WS-MOVE-ED                       PIC -(4)9.9(4).
007600 01  FILLER                           PIC X(14).
007700 01  HL-HEADER-1.
007800     05  FILLER            PIC X(1)   VALUE SPACES.
007900     05  FILLER            PIC X(40)  VALUE
008000                  'DELTA RIDGE TRADE POSITION AUDIT REPORT'.
008100     05  FILLER            PIC X(91)  VALUE SPACES.
008200 01  OV-OVERVIEW.
008300     05  FILLER            PIC X(1)   VALUE SPACES.
008400     05  FILLER            PIC X(5)   VALUE 'TRADE'.
008500     05  OV-ID             PIC X(12).
008600     05  FILLER            PIC X(2)   VALUE SPACES.
008700     05  OV-DATE           PIC X(8).
008800     05  FILLER            PIC X(1)   VALUE SPACES.
008900     05  OV-TIME           PIC X(6).
009000     05  FILLER            PIC X(2)   VALUE SPACES.
009100     05  OV-TYPE           PIC X(13).
009200     05  OV-STRAT          PIC X(20).
009300     05  OV-STATUS         PIC X(6).
009400     05  FILLER            PIC X(55)  VALUE SPACES.
009500 01  LL-LEG-LINE.
009600     05  FILLER            PIC X(5)   VALUE SPACES.
009700     05  FILLER            PIC X(4)   VALUE 'LEG '.
009800     05  LL-LEG-NO         PIC 9.
009900     05  FILLER            PIC X(1)   VALUE SPACES.
010000     05  LL-SIDE           PIC X(4).
010100     05  FILLER            PIC X(1)   VALUE SPACES.
010200     05  LL-SYMBOL         PIC X(16).
010300     05  LL-ENTRY          PIC -(4)9.9(4).
010400     05  LL-EXIT           PIC -(4)9.9(4).
010500     05  LL-MOVE           PIC -(4)9.9(4).
010600     05  LL-GROSS          PIC -(6)9.99.
010700     05  LL-ENT-COST       PIC -(6)9.99.
010800     05  LL-EXT-COST       PIC -(6)9.99.
010900     05  LL-NET            PIC -(6)9.99.
011000     05  FILLER            PIC X(10)  VALUE SPACES.
011100 01  SL-SUMMARY-LINE.
011200     05  FILLER            PIC X(5)   VALUE SPACES.
011300     05  FILLER            PIC X(15)  VALUE 'TRADE SUMMARY: '.
011400     05  FILLER            PIC X(7)   VALUE 'GROSS= '.
011500     05  SL-GROSS          PIC -(6)9.99.
011600     05  FILLER            PIC X(7)   VALUE '  COST='.
011700     05  SL-COST           PIC -(6)9.99.
011800     05  FILLER            PIC X(6)   VALUE '  NET='.
011900     05  SL-NET            PIC -(6)9.99.
012000     05  FILLER            PIC X(30)  VALUE SPACES.
012100 01  CK-CHECK-LINE.
012200     05  FILLER            PIC X(5)   VALUE SPACES.
012300     05  FILLER            PIC X(16)  VALUE 'STORED-V-COMPUTD'.
012400     05  FILLER            PIC X(9)   VALUE ' STORED= '.
012500     05  CK-STORED         PIC -(6)9.99.
012600     05  FILLER            PIC X(11)  VALUE '  COMPUTED='.
012700     05  CK-COMPUTED       PIC -(6)9.99.
012800     05  FILLER            PIC X(10)  VALUE SPACES.
012900     05  CK-FLAG           PIC X(20).
013000     05  FILLER            PIC X(15)  VALUE SPACES.
013100 01  CR-COST-RATIO-LINE.
013200     05  FILLER            PIC X(5)   VALUE SPACES.
013300     05  FILLER            PIC X(12)  VALUE 'COST RATIO: '.
013400     05  CR-PCT            PIC Z(4)9.99.
013500     05  FILLER            PIC X(2)   VALUE '% '.
013600     05  CR-FLAG           PIC X(10).
013700     05  FILLER            PIC X(89)  VALUE SPACES.
013800 01  H2-2HOUR-LINE.
013900     05  FILLER            PIC X(5)   VALUE SPACES.
014000     05  FILLER            PIC X(22)  VALUE '2-HOUR SNAPSHOT: '.
014100     05  H2-SNAPSHOT       PIC X(12).
014200     05  FILLER            PIC X(10)  VALUE '  CHANGE= '.
014300     05  H2-CHANGE         PIC -(6)9.99.
014400     05  FILLER            PIC X(63)  VALUE SPACES.
014500 01  FT-FOOTER-LINE.
014600     05  FILLER            PIC X(1)   VALUE SPACES.
014700     05  FILLER            PIC X(13)  VALUE 'ENTRY COSTS= '.
014800     05  FT-ENTRY-COST     PIC -(7)9.99.
014900     05  FILLER            PIC X(13)  VALUE '  EXIT COSTS='.
015000     05  FT-EXIT-COST      PIC -(7)9.99.
015100     05  FILLER            PIC X(13)  VALUE '  ALL COSTS= '.
015200     05  FT-ALL-COST       PIC -(7)9.99.
015300     05  FILLER            PIC X(11)  VALUE '  NET PNL='.
015400     05  FT-NET-PNL        PIC -(7)9.99.
015500     05  FILLER            PIC X(30)  VALUE SPACES.
015600 01  LS-LEG-RESULTS.
015700     05  LS-LEG-GROSS OCCURS 4 TIMES   PIC S9(9)V99.
015800     05  LS-LEG-COST  OCCURS 4 TIMES   PIC S9(5)V99.
015900     05  LS-LEG-NET   OCCURS 4 TIMES   PIC S9(9)V99.
016000     05  FILLER                        PIC X(6).
016100 01  LS-TRADE-RESULTS.
016200     05  LS-TRADE-GROSS               PIC S9(9)V99.
016300     05  LS-TRADE-COST                PIC S9(9)V99.
016400     05  LS-TRADE-NET                 PIC S9(9)V99.
016500     05  LS-PNL-UNDEFINED             PIC X(1).
016600         88  LS-PNL-IS-UNDEFINED          VALUE 'Y'.
016700     05  FILLER                       PIC X(4).
016800 PROCEDURE DIVISION.
016900
017000 000-MAINLINE.
017100
017200     OPEN INPUT  TRADE-FILE-IN
017300          OUTPUT AUDIT-RPT-FILE.
017400     WRITE AUDIT-RPT-LINE FROM HL-HEADER-1 AFTER ADVANCING PAGE.
017500     PERFORM 800-READ-TRADE THRU 800-EXIT.
017600     PERFORM 100-PROCESS-TRADE THRU 100-EXIT
017700         UNTIL WS-EOF-TRADE.
017800     PERFORM 900-WRITE-FOOTER THRU 900-EXIT.
017900     CLOSE TRADE-FILE-IN AUDIT-RPT-FILE.
018000     MOVE ZERO TO RETURN-CODE.
018100     GOBACK.
018200
018300 100-PROCESS-TRADE.
018400
018500     PERFORM 110-APPLY-FILTER THRU 110-EXIT.
018600     IF WS-TRADE-WANTED
018700        CALL 'PNLCALC' USING TRADE-RECORD, LS-LEG-RESULTS,
018800                             LS-TRADE-RESULTS
018900        PERFORM 200-WRITE-OVERVIEW THRU 200-EXIT
019000        PERFORM 300-WRITE-LEG-LINES THRU 300-EXIT
019100        PERFORM 400-WRITE-SUMMARY THRU 400-EXIT
019200        PERFORM 500-VERIFY-STORED-PNL THRU 500-EXIT
019300        PERFORM 600-COST-RATIO-FLAG THRU 600-EXIT
019400        IF TR-STRAT = 'BULL-PUT-OVERNIGHT'
019500           PERFORM 700-WRITE-2HOUR-LINE THRU 700-EXIT
019600        PERFORM 750-ADD-TO-FOOTER THRU 750-EXIT.
019700     PERFORM 800-READ-TRADE THRU 800-EXIT.
019800
019900 100-EXIT.
020000     EXIT.
020100
020200 110-APPLY-FILTER.
020300
020400     SET WS-TRADE-WANTED TO TRUE.
020500     IF WS-FILTER-OPEN-ONLY AND TR-STATUS-CLOSED
020600        MOVE 'NO ' TO WS-TRADE-WANTED-SW.
020700     IF WS-FILTER-CLOSED-ONLY AND TR-STATUS-OPEN
020800        MOVE 'NO ' TO WS-TRADE-WANTED-SW.
020900
021000 110-EXIT.
021100     EXIT.
021200
021300 200-WRITE-OVERVIEW.
021400
021500     MOVE SPACES TO OV-OVERVIEW.
021600     MOVE TR-ID TO OV-ID.
021700     MOVE TR-DATE TO OV-DATE.
021800     MOVE TR-TIME TO OV-TIME.
021900     MOVE TR-TYPE TO OV-TYPE.
022000     MOVE TR-STRAT TO OV-STRAT.
022100     MOVE TR-STATUS TO OV-STATUS.
022200     WRITE AUDIT-RPT-LINE FROM OV-OVERVIEW AFTER ADVANCING 2 LINES.
022300
022400 200-EXIT.
022500     EXIT.
022600
022700 300-WRITE-LEG-LINES.
022800
022900     MOVE ZERO TO WS-TRADE-ENTRY-COST WS-TRADE-EXIT-COST.
023000     PERFORM 310-WRITE-ONE-LEG THRU 310-EXIT
023100         VARYING WS-LEG-SUB FROM 1 BY 1
023200         UNTIL WS-LEG-SUB > TR-LEG-COUNT.
023300
023400 300-EXIT.
023500     EXIT.
023600
023700 310-WRITE-ONE-LEG.
023800
023900     MOVE SPACES TO LL-LEG-LINE.
024000     MOVE WS-LEG-SUB TO LL-LEG-NO.
024100     MOVE LG-SIDE (WS-LEG-SUB) TO LL-SIDE.
024200     MOVE LG-SYMBOL (WS-LEG-SUB) TO LL-SYMBOL.
024300     MOVE LG-ENTRY (WS-LEG-SUB) TO LL-ENTRY.
024400     COMPUTE WS-ENTRY-COST ROUNDED =
024500             LG-ENT-COMM (WS-LEG-SUB) + LG-ENT-EXCH (WS-LEG-SUB)
024600                                      + LG-ENT-REG  (WS-LEG-SUB).
024700     MOVE WS-ENTRY-COST TO LL-ENT-COST.
024800     ADD WS-ENTRY-COST TO WS-TRADE-ENTRY-COST.
024900     IF LG-EXIT-IS-SET (WS-LEG-SUB)
025000        MOVE LG-EXIT (WS-LEG-SUB) TO LL-EXIT
025100        COMPUTE WS-PRICE-MOVE =
025200                LG-EXIT (WS-LEG-SUB) - LG-ENTRY (WS-LEG-SUB)
025300        MOVE WS-PRICE-MOVE TO LL-MOVE
025400        COMPUTE WS-EXIT-COST ROUNDED =
025500                LG-EXT-COMM (WS-LEG-SUB) + LG-EXT-EXCH (WS-LEG-SUB)
025600                                         + LG-EXT-REG (WS-LEG-SUB)
025700        MOVE WS-EXIT-COST TO LL-EXT-COST
025800        ADD WS-EXIT-COST TO WS-TRADE-EXIT-COST
025900     ELSE
026000        MOVE ZERO TO LL-EXIT LL-MOVE LL-EXT-COST.
026100     MOVE LS-LEG-GROSS (WS-LEG-SUB) TO LL-GROSS.
026200     MOVE LS-LEG-NET   (WS-LEG-SUB) TO LL-NET.
026300     WRITE AUDIT-RPT-LINE FROM LL-LEG-LINE AFTER ADVANCING 1 LINE.
026400
026500 310-EXIT.
026600     EXIT.
026700
026800 400-WRITE-SUMMARY.
026900
027000     MOVE SPACES TO SL-SUMMARY-LINE.
027100     MOVE LS-TRADE-GROSS TO SL-GROSS.
027200     MOVE LS-TRADE-COST  TO SL-COST.
027300     MOVE LS-TRADE-NET   TO SL-NET.
027400     WRITE AUDIT-RPT-LINE FROM SL-SUMMARY-LINE AFTER ADVANCING 1 LINE.
027500
027600 400-EXIT.
027700     EXIT.
027800
027900 500-VERIFY-STORED-PNL.
028000
028100     MOVE 'NO ' TO WS-MISMATCH-SW.
028200     IF TR-STATUS-CLOSED AND NOT LS-PNL-IS-UNDEFINED
028300        COMPUTE WS-PNL-DIFF = TR-PNL - LS-TRADE-NET
028400        IF WS-PNL-DIFF > 0.01 OR WS-PNL-DIFF < -0.01
028500           SET WS-PNL-MISMATCH TO TRUE
028600        MOVE SPACES TO CK-CHECK-LINE
028700        MOVE TR-PNL TO CK-STORED
028800        MOVE LS-TRADE-NET TO CK-COMPUTED
028900        IF WS-PNL-MISMATCH
029000           MOVE '*** MISMATCH ***' TO CK-FLAG
029100        ELSE
029200           MOVE 'OK' TO CK-FLAG
029300        WRITE AUDIT-RPT-LINE FROM CK-CHECK-LINE
029400             AFTER ADVANCING 1 LINE.
029500
029600 500-EXIT.
029700     EXIT.
029800
029900 600-COST-RATIO-FLAG.
030000
030100     MOVE ZERO TO WS-COST-RATIO-PCT.
030150     MOVE LS-TRADE-COST TO WS-ABS-COST.
030160     IF WS-ABS-COST < ZERO
030170        MULTIPLY -1 BY WS-ABS-COST.
030180     MOVE LS-TRADE-GROSS TO WS-ABS-GROSS.
030190     IF WS-ABS-GROSS < ZERO
030195        MULTIPLY -1 BY WS-ABS-GROSS.
030300     IF WS-ABS-GROSS NOT EQUAL TO ZERO
030400        COMPUTE WS-COST-RATIO-PCT ROUNDED =
030500                WS-ABS-COST / WS-ABS-GROSS * 100.
030700     IF WS-COST-RATIO-PCT > 20
030800        MOVE 'HIGH'      TO WS-COST-RATIO-TXT
030900     ELSE
031000        IF WS-COST-RATIO-PCT > 10
031100           MOVE 'MODERATE' TO WS-COST-RATIO-TXT
031200        ELSE
031300           MOVE 'REASONABLE' TO WS-COST-RATIO-TXT.
031400     MOVE SPACES TO CR-COST-RATIO-LINE.
031500     MOVE WS-COST-RATIO-PCT TO CR-PCT.
031600     MOVE WS-COST-RATIO-TXT TO CR-FLAG.
031700     WRITE AUDIT-RPT-LINE FROM CR-COST-RATIO-LINE
031800         AFTER ADVANCING 1 LINE.
031900
032000 600-EXIT.
032100     EXIT.
032200
032300 700-WRITE-2HOUR-LINE.
032400
032500     MOVE SPACES TO H2-2HOUR-LINE.
032600     IF TR-2H-RECORDED
032700        MOVE TR-PNL-2H TO WS-MONEY-ED
032900        MOVE WS-MONEY-ED TO H2-SNAPSHOT
033000        IF TR-STATUS-CLOSED AND NOT LS-PNL-IS-UNDEFINED
033100           COMPUTE H2-CHANGE = LS-TRADE-NET - TR-PNL-2H
033200        ELSE
033300           MOVE ZERO TO H2-CHANGE
033400     ELSE
033500        MOVE 'MISSING' TO H2-SNAPSHOT
033600        MOVE ZERO TO H2-CHANGE.
033700     WRITE AUDIT-RPT-LINE FROM H2-2HOUR-LINE AFTER ADVANCING 1 LINE.
033800
033900 700-EXIT.
034000     EXIT.
034100
034200 750-ADD-TO-FOOTER.
034300
034400     ADD WS-TRADE-ENTRY-COST TO WS-TOT-ENTRY-COST.
034500     ADD WS-TRADE-EXIT-COST  TO WS-TOT-EXIT-COST.
034600     ADD WS-TRADE-ENTRY-COST TO WS-TOT-ALL-COST.
034700     ADD WS-TRADE-EXIT-COST  TO WS-TOT-ALL-COST.
034800     IF NOT LS-PNL-IS-UNDEFINED
034900        ADD LS-TRADE-NET TO WS-TOT-NET-PNL.
035000
035100 750-EXIT.
035200     EXIT.
035300
035400 800-READ-TRADE.
035500
035600     READ TRADE-FILE-IN
035700         AT END
035800             SET WS-EOF-TRADE TO TRUE.
035900
036000 800-EXIT.
036100     EXIT.
036200
036300 900-WRITE-FOOTER.
036400
036500     MOVE SPACES TO FT-FOOTER-LINE.
036600     MOVE WS-TOT-ENTRY-COST TO FT-ENTRY-COST.
036700     MOVE WS-TOT-EXIT-COST  TO FT-EXIT-COST.
036800     MOVE WS-TOT-ALL-COST   TO FT-ALL-COST.
036900     MOVE WS-TOT-NET-PNL    TO FT-NET-PNL.
037000     WRITE AUDIT-RPT-LINE FROM FT-FOOTER-LINE AFTER ADVANCING 2 LINES.
037100
037200 900-EXIT.
037300     EXIT.
