000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PARTCLS.
000300 AUTHOR.        R F MARCHETTI.
000400 INSTALLATION.  DELTA RIDGE TRADING - DATA PROCESSING.
000500 DATE-WRITTEN.  06-19-91.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800******************************************************************
000900*  PARTCLS - PARTIAL TRADE CLOSE PROCESSOR.                      *
001000*                                                                *
001100*  GIVEN A PARENT OPEN TRADE, A CLOSE QUANTITY AND AN EXIT        *
001200*  PRICE, EITHER FULLY CLOSES THE PARENT (WHEN THE CLOSE QTY      *
001300*  EQUALS THE WHOLE OPEN QUANTITY) OR SPINS OFF A CLOSED CHILD    *
001400*  TRADE CARRYING THE CLOSED PORTION WHILE SCALING THE PARENT'S   *
001500*  OPEN LEGS DOWN BY THE REMAINDER.  ENTRY COSTS ARE SPLIT        *
001600*  BETWEEN CHILD AND PARENT BY THE EXACT QTY RATIO; EXIT COSTS    *
001700*  ON THE CHILD ARE A FRESH COSTCALC LOOKUP FOR THE CLOSED        *
001800*  QUANTITY.  CALLS COSTCALC FOR EXIT FEES AND PNLCALC TO PRICE   *
001900*  THE CLOSED LEGS.  CALLER SUPPLIES THE CHILD-ID SEQUENCE        *
002000*  NUMBER SO REPEATED PARTIALS OF THE SAME PARENT DO NOT COLLIDE. *
002100*----------------------------------------------------------------*
002200*  CHANGE LOG                                                    *
002300*  DATE     BY   TICKET    DESCRIPTION                           *
002400*  -------- ---- --------- -----------------------------------   *
002500*  06-19-91 RFM  TB-0027   ORIGINAL - PARTIAL CLOSE WITH CHILD    *
002600*                          TRADE SPIN-OFF, SINGLE-LEG ONLY.       *
002700*  01-08-93 RFM  TB-0033   EXTENDED TO SCAN ALL FOUR LEGS SO A    *
002800*                          SPREAD CAN BE PARTIALLY CLOSED.        *
002900*  04-14-03 GAB  TB-0066   TR-ORIG-QTY NOW SET FROM THE OPEN      *
003000*                          QUANTITY THE FIRST TIME A TRADE IS     *
003100*                          PARTIALLY CLOSED, NOT LEFT AT ZERO.    *
003110*  09-22-06 GAB  TB-0074   LS-REQ-CHILD-SEQ/WS-CHILD-SEQ-TXT      *
003120*                          NARROWED TO 9(2) - THE 315-BUILD-      *
003130*                          CHILD-ID STRING WAS OVERFLOWING CT-ID  *
003140*                          AND DROPPING THE SEQUENCE'S LAST DIGIT.*
003200******************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER.   IBM-390.
003600 OBJECT-COMPUTER.   IBM-390.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900 DATA DIVISION.
004000 WORKING-STORAGE SECTION.
004100 01  WS-PGM-SWITCHES.
004200     05  WS-REJECT-SW                 PIC X(3) VALUE 'NO '.
004300         88  WS-REQUEST-REJECTED          VALUE 'YES'.
004350     05  FILLER                       PIC X(2).
004400 01  WS-WORK-FIELDS.
004500     05  WS-OPEN-QTY                  PIC 9(4)     COMP-3 VALUE 0.
004600     05  WS-LEG-SUB                   PIC 9(1)     COMP-3 VALUE 0.
004700     05  WS-CHILD-LEG-CNT             PIC 9(1)     COMP-3 VALUE 0.
004800     05  WS-PARENT-LEG-QTY            PIC 9(4)     COMP-3 VALUE 0.
004900     05  WS-CHILD-SEQ-TXT             PIC 9(2).
004950     05  FILLER                       PIC X(2).
005000 01  WS-COST-SPLIT.
005100     05  WS-COST-SPLIT-CHILD          PIC S9(5)V99 COMP-3 VALUE 0.
005200     05  WS-COST-SPLIT-PARENT         PIC S9(5)V99 COMP-3 VALUE 0.
005250     05  FILLER                       PIC X(2).
005300 01  LS-COST-REQUEST-WS.
005400     05  WS-CR-CLASS                  PIC X(13).
005500     05  WS-CR-QTY                    PIC 9(4).
005600     05  FILLER                       PIC X(6).
005700 01  LS-COST-RESULT-WS.
005800     05  WS-CR-COMM                   PIC S9(5)V99.
005900     05  WS-CR-EXCH                   PIC S9(5)V99.
006000     05  WS-CR-REG                    PIC S9(5)V99.
006100     05  WS-CR-NOT-FOUND-SW           PIC X(1).
006200     05  FILLER                       PIC X(7).
006300 01  FILLER                           PIC X(10).
006400 LINKAGE SECTION.
006500 COPY TBLOT-COPY-TRADEREC.
006600 COPY TBLOT-COPY-TRADEREC REPLACING ==TRADE-RECORD== BY
006700     ==CHILD-TRADE-RECORD== ==TR-== BY ==CT-== ==LG-== BY ==CG-==.
007000 01  LS-PARTCLS-REQUEST.
007100     05  LS-REQ-CLOSE-QTY             PIC 9(4).
007200     05  LS-REQ-EXIT-PRICE            PIC S9(5)V9(4).
007300     05  LS-REQ-CHILD-SEQ             PIC 9(2).
007400     05  FILLER                       PIC X(8).
007500 01  LS-PARTCLS-RESULT.
007600     05  LS-RES-ACTION-SW             PIC X(1).
007700         88  LS-RES-FULL-CLOSE            VALUE 'F'.
007800         88  LS-RES-PARTIAL-CLOSE         VALUE 'P'.
007900         88  LS-RES-REJECTED              VALUE 'R'.
008000     05  LS-RES-REJECT-REASON         PIC X(40).
008100     05  LS-RES-PARTIAL-GROSS         PIC S9(9)V99.
008200     05  LS-RES-PARTIAL-COST          PIC S9(9)V99.
008300     05  LS-RES-PARTIAL-NET           PIC S9(9)V99.
008400     05  LS-RES-OPEN-QTY-REMAIN       PIC 9(4).
008500     05  FILLER                       PIC X(6).
008600 01  LS-PNL-LEG-RESULTS.
008700     05  LS-PNL-LEG-GROSS OCCURS 4 TIMES  PIC S9(9)V99.
008800     05  LS-PNL-LEG-COST  OCCURS 4 TIMES  PIC S9(5)V99.
008900     05  LS-PNL-LEG-NET   OCCURS 4 TIMES  PIC S9(9)V99.
009000     05  FILLER                           PIC X(6).
009100 01  LS-PNL-TRADE-RESULTS.
009200     05  LS-PNL-TRADE-GROSS           PIC S9(9)V99.
009300     05  LS-PNL-TRADE-COST            PIC S9(9)V99.
009400     05  LS-PNL-TRADE-NET             PIC S9(9)V99.
009500     05  LS-PNL-UNDEFINED-SW          PIC X(1).
009600     05  FILLER                       PIC X(4).
009700 PROCEDURE DIVISION USING TRADE-RECORD, CHILD-TRADE-RECORD,
009800                          LS-PARTCLS-REQUEST, LS-PARTCLS-RESULT.
009900
010000 000-MAINLINE.
010100
010200     MOVE 'NO ' TO WS-REJECT-SW.
010300     MOVE SPACES TO LS-RES-REJECT-REASON.
010400     MOVE ZERO TO WS-OPEN-QTY.
010500     PERFORM 050-SUM-OPEN-QTY THRU 050-EXIT
010600         VARYING WS-LEG-SUB FROM 1 BY 1
010700         UNTIL WS-LEG-SUB > TR-LEG-COUNT.
010800     PERFORM 100-CK-CLOSE-QTY THRU 100-EXIT.
010900     IF WS-REQUEST-REJECTED
011000        SET LS-RES-REJECTED TO TRUE
011100        GOBACK.
011200     IF TR-ORIG-QTY = ZERO
011300        MOVE WS-OPEN-QTY TO TR-ORIG-QTY.
011400     IF LS-REQ-CLOSE-QTY = WS-OPEN-QTY
011500        PERFORM 200-FULL-CLOSE-PATH THRU 200-EXIT
011600     ELSE
011700        PERFORM 300-BUILD-CHILD-LEGS THRU 300-EXIT
011800        PERFORM 320-SCALE-PARENT-LEGS THRU 320-EXIT
011900        PERFORM 340-PRICE-CHILD-TRADE THRU 340-EXIT.
012000     GOBACK.
012100
012200 050-SUM-OPEN-QTY.
012300
012400     IF LG-EXIT-NOT-SET (WS-LEG-SUB)
012500        ADD LG-QTY (WS-LEG-SUB) TO WS-OPEN-QTY.
012600
012700 050-EXIT.
012800     EXIT.
012900
013000 100-CK-CLOSE-QTY.
013100
013200     IF LS-REQ-CLOSE-QTY = ZERO
013300        OR LS-REQ-CLOSE-QTY > WS-OPEN-QTY
013400        MOVE 'YES' TO WS-REJECT-SW
013500        MOVE 'CLOSE QTY MUST BE 0 < Q <= OPEN QTY' TO
013600             LS-RES-REJECT-REASON.
013700
013800 100-EXIT.
013900     EXIT.
014000
014100 200-FULL-CLOSE-PATH.
014200
014300     PERFORM 210-CLOSE-ONE-LEG THRU 210-EXIT
014400         VARYING WS-LEG-SUB FROM 1 BY 1
014500         UNTIL WS-LEG-SUB > TR-LEG-COUNT.
014600     CALL 'PNLCALC' USING TRADE-RECORD, LS-PNL-LEG-RESULTS,
014700                          LS-PNL-TRADE-RESULTS.
014800     MOVE LS-PNL-TRADE-NET TO TR-PNL.
014900     SET TR-STATUS-CLOSED TO TRUE.
015000     SET LS-RES-FULL-CLOSE TO TRUE.
015100     MOVE LS-PNL-TRADE-GROSS TO LS-RES-PARTIAL-GROSS.
015200     MOVE LS-PNL-TRADE-COST  TO LS-RES-PARTIAL-COST.
015300     MOVE LS-PNL-TRADE-NET   TO LS-RES-PARTIAL-NET.
015400     MOVE ZERO TO LS-RES-OPEN-QTY-REMAIN.
015500
015600 200-EXIT.
015700     EXIT.
015800
015900 210-CLOSE-ONE-LEG.
016000
016100     IF LG-EXIT-NOT-SET (WS-LEG-SUB)
016200        MOVE LS-REQ-EXIT-PRICE TO LG-EXIT (WS-LEG-SUB)
016300        SET LG-EXIT-IS-SET (WS-LEG-SUB) TO TRUE
016400        MOVE TR-TYPE           TO WS-CR-CLASS
016500        MOVE LG-QTY (WS-LEG-SUB) TO WS-CR-QTY
016600        CALL 'COSTCALC' USING LS-COST-REQUEST-WS,
016700                              LS-COST-RESULT-WS
016800        MOVE WS-CR-COMM TO LG-EXT-COMM (WS-LEG-SUB)
016900        MOVE WS-CR-EXCH TO LG-EXT-EXCH (WS-LEG-SUB)
017000        MOVE WS-CR-REG  TO LG-EXT-REG  (WS-LEG-SUB).
017100
017200 210-EXIT.
017300     EXIT.
017400
017500 300-BUILD-CHILD-LEGS.
017600
017700     MOVE ZERO TO WS-CHILD-LEG-CNT.
017800     MOVE SPACES TO CHILD-TRADE-RECORD.
017810     MOVE TR-DATE       TO CT-DATE.
017820     MOVE TR-TIME       TO CT-TIME.
017830     MOVE TR-TYPE       TO CT-TYPE.
017840     MOVE TR-STRAT      TO CT-STRAT.
017850     MOVE TR-RISK-ECON  TO CT-RISK-ECON.
017860     MOVE TR-RISK-EARN  TO CT-RISK-EARN.
017870     MOVE TR-RISK-BOND  TO CT-RISK-BOND.
017880     MOVE TR-RISK-NOTE  TO CT-RISK-NOTE.
017900     PERFORM 310-BUILD-ONE-CHILD-LEG THRU 310-EXIT
018000         VARYING WS-LEG-SUB FROM 1 BY 1
018100         UNTIL WS-LEG-SUB > TR-LEG-COUNT.
018200     MOVE WS-CHILD-LEG-CNT TO CT-LEG-COUNT.
018300     MOVE LS-REQ-CLOSE-QTY TO CT-ORIG-QTY.
018400     SET CT-STATUS-CLOSED TO TRUE.
018500     PERFORM 315-BUILD-CHILD-ID THRU 315-EXIT.
018600
018700 300-EXIT.
018800     EXIT.
018900
019000 310-BUILD-ONE-CHILD-LEG.
019100
019200     IF LG-EXIT-NOT-SET (WS-LEG-SUB)
019300        ADD 1 TO WS-CHILD-LEG-CNT
019400        MOVE LG-SYMBOL (WS-LEG-SUB) TO CG-SYMBOL (WS-CHILD-LEG-CNT)
019500        MOVE LG-SIDE   (WS-LEG-SUB) TO CG-SIDE   (WS-CHILD-LEG-CNT)
019600        MOVE LG-ENTRY  (WS-LEG-SUB) TO CG-ENTRY  (WS-CHILD-LEG-CNT)
019700        MOVE LG-MULT   (WS-LEG-SUB) TO CG-MULT   (WS-CHILD-LEG-CNT)
019800        MOVE LS-REQ-CLOSE-QTY       TO CG-QTY    (WS-CHILD-LEG-CNT)
019900        MOVE LS-REQ-EXIT-PRICE TO CG-EXIT (WS-CHILD-LEG-CNT)
020000        SET  CG-EXIT-IS-SET (WS-CHILD-LEG-CNT) TO TRUE
020300        COMPUTE WS-COST-SPLIT-CHILD ROUNDED =
020400                LG-ENT-COMM (WS-LEG-SUB) * LS-REQ-CLOSE-QTY
020500                                         / LG-QTY (WS-LEG-SUB)
020600        MOVE WS-COST-SPLIT-CHILD TO CG-ENT-COMM (WS-CHILD-LEG-CNT)
020700        COMPUTE WS-COST-SPLIT-CHILD ROUNDED =
020800                LG-ENT-EXCH (WS-LEG-SUB) * LS-REQ-CLOSE-QTY
020900                                         / LG-QTY (WS-LEG-SUB)
021000        MOVE WS-COST-SPLIT-CHILD TO CG-ENT-EXCH (WS-CHILD-LEG-CNT)
021100        COMPUTE WS-COST-SPLIT-CHILD ROUNDED =
021200                LG-ENT-REG (WS-LEG-SUB) * LS-REQ-CLOSE-QTY
021300                                        / LG-QTY (WS-LEG-SUB)
021400        MOVE WS-COST-SPLIT-CHILD TO CG-ENT-REG (WS-CHILD-LEG-CNT)
021500        MOVE TR-TYPE TO WS-CR-CLASS
021600        MOVE LS-REQ-CLOSE-QTY TO WS-CR-QTY
021700        CALL 'COSTCALC' USING LS-COST-REQUEST-WS,
021800                              LS-COST-RESULT-WS
021900        MOVE WS-CR-COMM TO CG-EXT-COMM (WS-CHILD-LEG-CNT)
022000        MOVE WS-CR-EXCH TO CG-EXT-EXCH (WS-CHILD-LEG-CNT)
022100        MOVE WS-CR-REG  TO CG-EXT-REG  (WS-CHILD-LEG-CNT).
022200
022300 310-EXIT.
022400     EXIT.
022500
022600 315-BUILD-CHILD-ID.
022700
022800     MOVE LS-REQ-CHILD-SEQ TO WS-CHILD-SEQ-TXT.
022900     MOVE SPACES TO CT-ID.
023000     STRING TR-ID DELIMITED BY SPACE
023100            '-P' DELIMITED BY SIZE
023200            WS-CHILD-SEQ-TXT DELIMITED BY SIZE
023300         INTO CT-ID.
023400
023500 315-EXIT.
023600     EXIT.
023700
023800 320-SCALE-PARENT-LEGS.
023900
024000     PERFORM 330-SCALE-ONE-PARENT-LEG THRU 330-EXIT
024100         VARYING WS-LEG-SUB FROM 1 BY 1
024200         UNTIL WS-LEG-SUB > TR-LEG-COUNT.
024300
024400 320-EXIT.
024500     EXIT.
024600
024700 330-SCALE-ONE-PARENT-LEG.
024800
024900     IF LG-EXIT-NOT-SET (WS-LEG-SUB)
025000        MOVE LG-QTY (WS-LEG-SUB) TO WS-PARENT-LEG-QTY
025100        COMPUTE WS-COST-SPLIT-PARENT ROUNDED =
025200                LG-ENT-COMM (WS-LEG-SUB) *
025300                (WS-PARENT-LEG-QTY - LS-REQ-CLOSE-QTY)
025400                                  / WS-PARENT-LEG-QTY
025500        MOVE WS-COST-SPLIT-PARENT TO LG-ENT-COMM (WS-LEG-SUB)
025600        COMPUTE WS-COST-SPLIT-PARENT ROUNDED =
025700                LG-ENT-EXCH (WS-LEG-SUB) *
025800                (WS-PARENT-LEG-QTY - LS-REQ-CLOSE-QTY)
025900                                  / WS-PARENT-LEG-QTY
026000        MOVE WS-COST-SPLIT-PARENT TO LG-ENT-EXCH (WS-LEG-SUB)
026100        COMPUTE WS-COST-SPLIT-PARENT ROUNDED =
026200                LG-ENT-REG (WS-LEG-SUB) *
026300                (WS-PARENT-LEG-QTY - LS-REQ-CLOSE-QTY)
026400                                  / WS-PARENT-LEG-QTY
026500        MOVE WS-COST-SPLIT-PARENT TO LG-ENT-REG (WS-LEG-SUB)
026600        COMPUTE LG-QTY (WS-LEG-SUB) =
026700                WS-PARENT-LEG-QTY - LS-REQ-CLOSE-QTY.
026800
026900 330-EXIT.
027000     EXIT.
027100
027200 340-PRICE-CHILD-TRADE.
027300
027400     CALL 'PNLCALC' USING CHILD-TRADE-RECORD, LS-PNL-LEG-RESULTS,
027500                          LS-PNL-TRADE-RESULTS.
027600     MOVE LS-PNL-TRADE-NET TO CT-PNL.
027700     SET LS-RES-PARTIAL-CLOSE TO TRUE.
027800     MOVE LS-PNL-TRADE-GROSS TO LS-RES-PARTIAL-GROSS.
027900     MOVE LS-PNL-TRADE-COST  TO LS-RES-PARTIAL-COST.
028000     MOVE LS-PNL-TRADE-NET   TO LS-RES-PARTIAL-NET.
028100     COMPUTE LS-RES-OPEN-QTY-REMAIN =
028200             WS-OPEN-QTY - LS-REQ-CLOSE-QTY.
028300
028400 340-EXIT.
028500     EXIT.
